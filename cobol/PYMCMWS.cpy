000100* PYMCMWS.cpybk
000200*----------------------------------------------------------------*
000300* COMMON WORKING STORAGE - FILE STATUS CONDITIONS AND RUN
000400* CONTROL FIELDS SHARED BY EVERY PROGRAM IN THE CARD SETTLEMENT
000500* SUITE.  COPY THIS INTO WK-C-COMMON THE SAME WAY THE OLD
000600* OVERNIGHT-POSTING SUBROUTINES COPIED THEIR COMMON WORK AREA.
000700*----------------------------------------------------------------*
000800* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000900*   INITIAL VERSION, LIFTED OFF THE OLD OVERNIGHT-POSTING
001000*   COMMON WORK AREA PATTERN.
001100* CR5512 - PATCHEN - 02/11/2021 - SETL PHASE 4                      CR5512
001200*   ADD WK-C-DUPLICATE-KEY CONDITION FOR IDEMPOTENCY CHECKING.
001300*----------------------------------------------------------------*
001400     05  WK-C-FILE-STATUS            PIC X(02).
001500         88  WK-C-SUCCESSFUL                  VALUE "00".
001600         88  WK-C-DUPLICATE-KEY               VALUE "22".
001700         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001800         88  WK-C-END-OF-FILE                  VALUE "10".
001900     05  WK-C-RUN-DATE                PIC 9(08).
002000     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002100         10  WK-C-RUN-CCYY            PIC 9(04).
002200         10  WK-C-RUN-MM              PIC 9(02).
002300         10  WK-C-RUN-DD              PIC 9(02).
002400     05  WK-C-RUN-TIMESTAMP           PIC 9(14).
002500     05  WK-N-DAYS-IN-MONTH           PIC 9(02) COMP.
002600     05  WK-N-LEAP-YEAR-SW            PIC X(01).
002700         88  WK-N-LEAP-YEAR                    VALUE "Y".
002800     05  FILLER                       PIC X(05).
