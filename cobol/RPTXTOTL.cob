000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPTXTOTL.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 30 APRIL 1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : SETTLEMENT-REPORT TOTALS SUBROUTINE.
001000*   CALLED ONCE PER RUN BY EACH OF PYMXBATC, SUBXBATC AND
001100*   WHKXBATC AT RUN CLOSE.  TURNS THE DRIVER'S ACCUMULATED
001200*   COUNTERS INTO THE SECTION'S PER-ACTION AND GRAND-TOTAL LINES
001300*   AND HANDS EACH LINE TO RPTXDETL TO BE PRINTED, SINCE RPTXDETL
001400*   IS THE ONLY PROGRAM THAT OPENS THE SETLRPT FILE.
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* ORIG   - RHOWE    - 30/04/1991 - END-OF-RUN SUMMARY COUNTS          ORIG
001900*   INITIAL VERSION - END-OF-RUN SQL SUMMARY CALL FOR THE
002000*   OVERNIGHT POSTING RUN HOUSEKEEPING REPORT.
002100* Y2K017 - TMPSRK   - 22/09/1998 - Y2K REMEDIATION                  Y2K017
002200*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002300* CR5890 - OYUEN    - 07/01/2023 - SETL PHASE 5                     CR5890
002400*   REPURPOSED AS THE SETTLEMENT-REPORT TOTALS ROUTINE.  OLD SQL
002500*   SUMMARY CALL REMOVED; PLAIN ACCUMULATOR TOTALS ADDED, WITH
002600*   THE UPSI-1 RUN-COMPLETION SWITCH KEPT FROM THE OLD HOUSE-
002700*   KEEPING PASS AND SET ON A SUCCESSFUL RUN.
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003500        UPSI-0 IS UPSI-SWITCH-0
003600        UPSI-1 IS UPSI-SWITCH-1
003700           ON  STATUS IS U1-ON
003800           OFF STATUS IS U1-OFF.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200***********************
004300 01  WK-C-COMMON.
004400     COPY PYMCMWS.
004500
004600 01  WK-N-WORK-AREA.
004700     05  WK-N-GRAND-COUNT             PIC 9(07) COMP.
004800     05  WK-N-GRAND-COUNT-R REDEFINES WK-N-GRAND-COUNT.
004900         10  FILLER                   PIC 9(02).
005000         10  WK-N-GRAND-COUNT-EDIT     PIC 9(05).
005100     05  WK-N-NET-AMOUNT               PIC S9(15)V9(4) COMP-3.
005200     05  WK-N-NET-AMOUNT-R REDEFINES WK-N-NET-AMOUNT.
005300         10  WK-N-NET-WHOLE            PIC S9(15).
005400         10  WK-N-NET-FRACTION         PIC 9(04).
005500
005600 LINKAGE SECTION.
005700****************
005800     COPY TOTLNK.
005900     COPY DETLNK.
006000
006100 PROCEDURE DIVISION USING TOTLNK-RECORD.
006200****************************************
006300 MAIN-MODULE.
006400     PERFORM A100-PRINT-ACTION-TOTALS
006500        THRU A199-PRINT-ACTION-TOTALS-EX.
006600     PERFORM A200-PRINT-GRAND-TOTALS
006700        THRU A299-PRINT-GRAND-TOTALS-EX.
006800     SET U1-ON TO TRUE.
006900     GOBACK.
007000
007100 A100-PRINT-ACTION-TOTALS.
007200     MOVE TOTLK-SECTION-SW TO DETLK-SECTION-SW.
007300     MOVE "APPROVED"       TO DETLK-ACTION.
007400     MOVE SPACES           TO DETLK-ENTITY-ID.
007500     MOVE "COUNT"          TO DETLK-STATUS-OUTCOME.
007600     MOVE TOTLK-COUNT-APPROVED TO WK-N-GRAND-COUNT.
007700     MOVE WK-N-GRAND-COUNT  TO DETLK-AMOUNT.
007800     MOVE SPACES            TO DETLK-ERROR-CODE.
007900     CALL "RPTXDETL" USING DETLNK-RECORD.
008000
008100     MOVE "DECLINED"        TO DETLK-ACTION.
008200     MOVE TOTLK-COUNT-DECLINED TO WK-N-GRAND-COUNT.
008300     MOVE WK-N-GRAND-COUNT  TO DETLK-AMOUNT.
008400     CALL "RPTXDETL" USING DETLNK-RECORD.
008500
008600     MOVE "ERRORS"          TO DETLK-ACTION.
008700     MOVE TOTLK-COUNT-ERRORS TO WK-N-GRAND-COUNT.
008800     MOVE WK-N-GRAND-COUNT   TO DETLK-AMOUNT.
008900     CALL "RPTXDETL" USING DETLNK-RECORD.
009000
009100     MOVE "APPR-AMT"         TO DETLK-ACTION.
009200     MOVE TOTLK-TOTAL-APPROVED-AMT TO DETLK-AMOUNT.
009300     CALL "RPTXDETL" USING DETLNK-RECORD.
009400
009500     MOVE "REFUND-AMT"       TO DETLK-ACTION.
009600     MOVE TOTLK-TOTAL-REFUNDED-AMT TO DETLK-AMOUNT.
009700     CALL "RPTXDETL" USING DETLNK-RECORD.
009800
009900     COMPUTE WK-N-NET-AMOUNT =
010000        TOTLK-TOTAL-APPROVED-AMT - TOTLK-TOTAL-REFUNDED-AMT.
010100     MOVE "NET-AMT"          TO DETLK-ACTION.
010200     MOVE WK-N-NET-AMOUNT    TO DETLK-AMOUNT.
010300     CALL "RPTXDETL" USING DETLNK-RECORD.
010400 A199-PRINT-ACTION-TOTALS-EX.
010500     EXIT.
010600
010700 A200-PRINT-GRAND-TOTALS.
010800     MOVE "RECS-READ"        TO DETLK-ACTION.
010900     MOVE TOTLK-RECORDS-READ TO WK-N-GRAND-COUNT.
011000     MOVE WK-N-GRAND-COUNT   TO DETLK-AMOUNT.
011100     CALL "RPTXDETL" USING DETLNK-RECORD.
011200
011300     MOVE "MAST-WRTN"        TO DETLK-ACTION.
011400     MOVE TOTLK-MASTERS-WRITTEN TO WK-N-GRAND-COUNT.
011500     MOVE WK-N-GRAND-COUNT    TO DETLK-AMOUNT.
011600     CALL "RPTXDETL" USING DETLNK-RECORD.
011700
011800     MOVE "AUD-WRTN"          TO DETLK-ACTION.
011900     MOVE TOTLK-AUDITS-WRITTEN TO WK-N-GRAND-COUNT.
012000     MOVE WK-N-GRAND-COUNT     TO DETLK-AMOUNT.
012100     CALL "RPTXDETL" USING DETLNK-RECORD.
012200 A299-PRINT-GRAND-TOTALS-EX.
012300     EXIT.
