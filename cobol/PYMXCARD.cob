000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PYMXCARD.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 14 MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : CARD-BRAND DERIVATION SUBROUTINE.
001000*   CALLED FROM PYMXBATC AND SUBXBATC TO DERIVE THE CARD BRAND
001100*   AND LAST-4 DIGITS FROM A REQUEST'S CARD NUMBER.  BRAND IS
001200*   DETERMINED BY LEADING-DIGIT RANGE, TESTED IN A FIXED ORDER.
001300*----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------------*
001600* ORIG   - RHOWE    - 14/03/1993 - CARD VERIFICATION FALLBACK KEY     ORIG
001700*   INITIAL VERSION - FALLBACK-KEY TABLE LOOKUP FOR CARDS MISSING
001800*   THE PRIMARY VERIFICATION KEY.
001900* Y2K020 - TMPSRK   - 18/09/1998 - Y2K REMEDIATION                  Y2K020
002000*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002100* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002200*   REPURPOSED AS THE CARD-BRAND/LAST-4 DERIVATION ROUTINE FOR THE
002300*   CARD SETTLEMENT SUITE.  OLD FALLBACK-KEY TABLE LOOKUP REMOVED.
002400* CR4890 - OYUEN    - 05/01/2021 - SETL PHASE 2                     CR4890
002500*   ADD DISCOVER BRAND, TESTED AFTER AMEX PER THE BRAND ORDER
002600*   LAID DOWN BY THE SETTLEMENT SPEC.
002700*----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003400        UPSI-0 IS UPSI-SWITCH-0.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800***********************
003900 01  WK-C-COMMON.
004000     COPY PYMCMWS.
004100
004200 01  WK-N-WORK-AREA.
004300     05  WK-N-LEAD-4                  PIC X(04).
004400     05  WK-N-LEAD-2-R REDEFINES WK-N-LEAD-4.
004500         10  WK-N-LEAD-2               PIC X(02).
004600         10  FILLER                    PIC X(02).
004700     05  WK-N-LEAD-1-R REDEFINES WK-N-LEAD-4.
004800         10  WK-N-LEAD-1               PIC X(01).
004900         10  FILLER                    PIC X(03).
005000     05  WK-N-SCAN-IDX                PIC 9(02) COMP.
005100     05  WK-N-LAST-4-START            PIC 9(02) COMP.
005200     05  FILLER                       PIC X(05).
005300
005400 LINKAGE SECTION.
005500****************
005600     COPY CRDLNK.
005700
005800 PROCEDURE DIVISION USING CRDLNK-RECORD.
005900****************************************
006000 MAIN-MODULE.
006100     MOVE CRDLK-CARD-NUMBER(1:1) TO WK-N-LEAD-1.
006200     MOVE CRDLK-CARD-NUMBER(1:2) TO WK-N-LEAD-2.
006300     MOVE CRDLK-CARD-NUMBER(1:4) TO WK-N-LEAD-4.
006400     PERFORM A100-DERIVE-BRAND THRU A199-DERIVE-BRAND-EX.
006500     PERFORM A200-DERIVE-LAST-4 THRU A299-DERIVE-LAST-4-EX.
006600     GOBACK.
006700
006800 A100-DERIVE-BRAND.
006900*    BRAND ORDER IS FIXED BY THE SETTLEMENT SPEC - VISA, THEN
007000*    MASTERCARD, THEN AMEX, THEN DISCOVER, ELSE UNKNOWN.
007100     IF WK-N-LEAD-1 = "4"
007200        MOVE "VISA" TO CRDLK-BRAND
007300        GO TO A199-DERIVE-BRAND-EX
007400     END-IF.
007500     IF WK-N-LEAD-1 = "5" OR WK-N-LEAD-1 = "2"
007600        MOVE "MASTERCARD" TO CRDLK-BRAND
007700        GO TO A199-DERIVE-BRAND-EX
007800     END-IF.
007900     IF WK-N-LEAD-2 = "34" OR WK-N-LEAD-2 = "37"
008000        MOVE "AMEX" TO CRDLK-BRAND
008100        GO TO A199-DERIVE-BRAND-EX
008200     END-IF.
008300     IF WK-N-LEAD-4 = "6011" OR WK-N-LEAD-2 = "65"
008400        MOVE "DISCOVER" TO CRDLK-BRAND
008500        GO TO A199-DERIVE-BRAND-EX
008600     END-IF.
008700     MOVE "UNKNOWN" TO CRDLK-BRAND.
008800 A199-DERIVE-BRAND-EX.
008900     EXIT.
009000
009100 A200-DERIVE-LAST-4.
009200*    BACK UP FROM THE END OF THE CARD-NUMBER FIELD UNTIL A
009300*    NON-BLANK CHARACTER IS FOUND, THEN LIFT THE TRAILING 4.
009400     MOVE 19 TO WK-N-SCAN-IDX.
009500     PERFORM B100-BACK-UP-ONE-POSITION
009600        UNTIL WK-N-SCAN-IDX = 0
009700           OR CRDLK-CARD-NUMBER(WK-N-SCAN-IDX:1) NOT = SPACE.
009800     IF WK-N-SCAN-IDX < 4
009900        MOVE SPACES TO CRDLK-LAST-4
010000     ELSE
010100        COMPUTE WK-N-LAST-4-START = WK-N-SCAN-IDX - 3
010200        MOVE CRDLK-CARD-NUMBER(WK-N-LAST-4-START:4)
010300                                    TO CRDLK-LAST-4
010400     END-IF.
010500 A299-DERIVE-LAST-4-EX.
010600     EXIT.
010700
010800 B100-BACK-UP-ONE-POSITION.
010900     SUBTRACT 1 FROM WK-N-SCAN-IDX.
011000 B199-BACK-UP-ONE-POSITION-EX.
011100     EXIT.
