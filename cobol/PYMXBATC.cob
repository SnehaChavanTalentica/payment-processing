000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PYMXBATC.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 12 JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : PAYMENT ENGINE BATCH DRIVER.
001000*   READS THE DAILY PAYMENT-REQUEST FILE AND DRIVES EACH
001100*   PURCHASE, AUTHORIZE, CAPTURE, VOID OR REFUND ACTION AGAINST
001200*   THE TRANSACTION MASTER.  WRITES THE AUDIT LOG AND THE
001300*   SETTLEMENT REPORT DETAIL/TOTAL LINES FOR THE PAYMENT SECTION.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* ORIG   - RHOWE    - 12/06/1991 - OVERNIGHT POSTING RUN              ORIG
001800*   INITIAL VERSION - OVERNIGHT LEDGER POSTING DRIVER FOR THE
001900*   MERCHANT SETTLEMENT BATCH.
002000* ENH113 - DWARING  - 03/02/1994 - RELEASE 2 POSTING CHANGES        ENH113
002100*   ADD SECOND CURRENCY POSTING PATH.
002200* Y2K017 - TMPSRK   - 22/09/1998 - Y2K REMEDIATION                  Y2K017
002300*   WIDEN ALL DATE FIELDS TO CCYYMMDD. REMOVE 2-DIGIT YEAR
002400*   WINDOWING LOGIC FROM THE OLD POSTING-DATE EDIT.
002500* REL4B  - DWARING  - 11/05/2003 - RELEASE 4B                        REL4B
002600*   ADD SECOND POSTING PASS FOR LATE-ARRIVING ITEMS.
002700* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002800*   REPURPOSED THIS DRIVER FOR THE NEW CARD-PAYMENT SETTLEMENT
002900*   SUITE.  OLD LEDGER-POSTING LOGIC REMOVED.  NEW PAYMENT-
003000*   REQUEST / TRANSACTION-MASTER FILE PAIR AND PURCHASE /
003100*   AUTHORIZE / CAPTURE / VOID / REFUND DISPATCH ADDED.
003200* CR4777 - PATCHEN  - 30/08/2020 - SETL PHASE 2                     CR4777
003300*   ADD REFUND CUMULATIVE-AMOUNT LOGIC AND PARTIAL-REFUND CHECK.
003400* CR5210 - OYUEN    - 19/06/2022 - SETL PHASE 3                     CR5210
003500*   CAPTURE NOW DEFAULTS TO THE AUTHORIZED AMOUNT WHEN THE
003600*   REQUEST AMOUNT IS ZERO.  ADD GATEWAY AUTH CODE CAPTURE.
003700* CR5512 - PATCHEN  - 02/11/2021 - SETL PHASE 4                     CR5512
003800*   ADD IDEMPOTENCY-KEY DUPLICATE CHECK AHEAD OF DISPATCH.
003900* CR5890 - OYUEN    - 07/01/2023 - SETL PHASE 5                     CR5890
004000*   SETTLEMENT REPORT TOTALS MOVED OUT TO RPTXTOTL.
004100* CR5893 - OYUEN    - 14/09/2023 - SETL PHASE 5                     CR5893
004200*   PURCHASE/AUTHORIZE NOW CALLS PARXCTRL FOR THE CONTROL MINIMUM
004300*   AND REJECTS ANY REQUEST BELOW IT.  CTLLNK WAS ALREADY IN THE
004400*   LINKAGE BUT WAS NEVER BEING POPULATED - CAUGHT ON REVIEW.
004500* CR5896 - OYUEN    - 16/09/2023 - SETL PHASE 5                     CR5896
004600*   C400-PROCESS-REFUND WAS ONLY UPDATING THE ORIGINAL TRNMAS ROW
004700*   IN PLACE.  TRNMAS-PARENT-TXN-ID HAS BEEN ON FILE SINCE CR4777
004800*   BUT NOTHING EVER SET IT.  C400 NOW APPENDS A SEPARATE REFUND
004900*   CHILD ROW (TYPE REFUND, PARENT = ORIGINAL TXN-ID, CARD/BILLING
005000*   FIELDS COPIED FORWARD) AND LEAVES THE CUMULATIVE RFND-AMOUNT
005100*   LOGIC ON THE ORIGINAL ROW AS BEFORE.
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005900        UPSI-0 IS UPSI-SWITCH-0
006000           ON  STATUS IS U0-ON
006100           OFF STATUS IS U0-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PYMREQ ASSIGN TO DATABASE-PYMREQ
006600        ORGANIZATION IS SEQUENTIAL
006700     FILE STATUS IS WK-C-FILE-STATUS.
006800
006900     SELECT TRNMAS ASSIGN TO DATABASE-TRNMAS
007000        ORGANIZATION IS SEQUENTIAL
007100     FILE STATUS IS WK-C-FILE-STATUS.
007200
007300     SELECT TRNMASO ASSIGN TO DATABASE-TRNMASO
007400        ORGANIZATION IS SEQUENTIAL
007500     FILE STATUS IS WK-C-FILE-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900***************
008000 FD  PYMREQ
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS PYMREQ-RECORD.
008300     COPY PYMREQ.
008400
008500 FD  TRNMAS
008600        LABEL RECORDS ARE OMITTED
008700 DATA RECORD IS TRNMAS-RECORD.
008800     COPY TRNMAS.
008900
009000 FD  TRNMASO
009100        LABEL RECORDS ARE OMITTED
009200 DATA RECORD IS TRNMASO-RECORD.
009300 01  TRNMASO-RECORD              PIC X(300).
009400
009500 WORKING-STORAGE SECTION.
009600***********************
009700 01  WK-C-COMMON.
009800     COPY PYMCMWS.
009900
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-EOF-SW              PIC X(01) VALUE "N".
010200         88  WK-N-AT-EOF                  VALUE "Y".
010300     05  WK-N-NEXT-TXN-SEQ         PIC 9(08) COMP.
010400     05  WK-N-TRNMAS-COUNT         PIC 9(05) COMP.
010500     05  WK-N-REC-IDX              PIC 9(05) COMP.
010600     05  WK-N-FOUND-SW             PIC X(01) VALUE "N".
010700         88  WK-N-FOUND                   VALUE "Y".
010800     05  WK-C-TXN-ID-KEY           PIC X(12).
010900     05  WK-N-CAPTURE-AMOUNT       PIC S9(15)V9(4) COMP-3.
011000     05  WK-N-REFUND-AMOUNT        PIC S9(15)V9(4) COMP-3.
011100     05  WK-N-REFUNDABLE-AMT       PIC S9(15)V9(4) COMP-3.
011200     05  WK-N-EDITED-AMOUNT        PIC ZZ,ZZZ,ZZ9.99.
011300     05  WK-C-STATUS-TEXT          PIC X(20).
011400     05  WK-C-AUDIT-ACTION         PIC X(25).
011500     05  WK-C-AUDIT-ENTITY-R REDEFINES WK-C-AUDIT-ACTION.
011600         10  WK-C-AUDIT-VERB       PIC X(15).
011700         10  WK-C-AUDIT-RESULT     PIC X(10).
011800     05  FILLER                    PIC X(05).
011900
012000 01  WK-T-TRNMAS-TABLE.
012100     05  WK-T-TRNMAS-ENTRY OCCURS 2000 TIMES
012200            INDEXED BY WK-T-TRNMAS-IDX.
012300         COPY TRNMAS REPLACING LEADING ==TRNMAS== BY ==WK-T==.
012400
012500 01  WK-C-REPORT-TOTALS.
012600     05  WK-C-RPT-APPROVED         PIC 9(07) COMP.
012700     05  WK-C-RPT-DECLINED         PIC 9(07) COMP.
012800     05  WK-C-RPT-ERRORS           PIC 9(07) COMP.
012900     05  WK-C-RPT-TOTAL-APPROVED   PIC S9(15)V9(4) COMP-3.
013000     05  WK-C-RPT-TOTAL-REFUNDED   PIC S9(15)V9(4) COMP-3.
013100     05  WK-C-RPT-RECS-READ        PIC 9(07) COMP.
013200     05  WK-C-RPT-MASTERS-WRITTEN  PIC 9(07) COMP.
013300     05  WK-C-RPT-AUDITS-WRITTEN   PIC 9(07) COMP.
013400     05  FILLER                    PIC X(05).
013500
013600     COPY AUDLNK.
013700     COPY CRDLNK.
013800     COPY STALNK.
013900     COPY BILLNK.
014000     COPY CTLLNK.
014100     COPY DETLNK.
014200     COPY TOTLNK.
014300
014400 PROCEDURE DIVISION.
014500********************
014600 MAIN-MODULE.
014700     PERFORM A000-OPEN-AND-LOAD-MASTER
014800        THRU A099-OPEN-AND-LOAD-MASTER-EX.
014900     PERFORM B000-PROCESS-REQUESTS THRU B099-PROCESS-REQUESTS-EX
015000        UNTIL WK-N-AT-EOF.
015100     PERFORM Z000-CLOSE-AND-REPORT THRU Z099-CLOSE-AND-REPORT-EX.
015200     GOBACK.
015300
015400 A000-OPEN-AND-LOAD-MASTER.
015500     OPEN INPUT PYMREQ.
015600     IF NOT WK-C-SUCCESSFUL
015700        DISPLAY "PYMXBATC - OPEN ERROR - PYMREQ"
015800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900        GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100     OPEN INPUT TRNMAS.
016200     IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "41"
016300        DISPLAY "PYMXBATC - OPEN ERROR - TRNMAS"
016400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500        GO TO Y900-ABNORMAL-TERMINATION
016600     END-IF.
016700     OPEN OUTPUT TRNMASO.
016800     MOVE ZERO TO WK-N-TRNMAS-COUNT.
016900     PERFORM A010-LOAD-MASTER-ENTRY THRU A019-LOAD-MASTER-ENTRY-EX
017000        UNTIL WK-N-AT-EOF.
017100     MOVE "N" TO WK-N-EOF-SW.
017200     MOVE WK-N-TRNMAS-COUNT TO WK-N-NEXT-TXN-SEQ.
017300     INITIALIZE WK-C-REPORT-TOTALS.
017400 A099-OPEN-AND-LOAD-MASTER-EX.
017500     EXIT.
017600
017700 A010-LOAD-MASTER-ENTRY.
017800     READ TRNMAS INTO WK-T-TRNMAS-ENTRY(WK-N-TRNMAS-COUNT + 1)
017900        AT END
018000           MOVE "Y" TO WK-N-EOF-SW
018100     END-READ.
018200     IF NOT WK-N-AT-EOF
018300        ADD 1 TO WK-N-TRNMAS-COUNT
018400     END-IF.
018500 A019-LOAD-MASTER-ENTRY-EX.
018600     EXIT.
018700
018800 B000-PROCESS-REQUESTS.
018900     READ PYMREQ
019000        AT END
019100           MOVE "Y" TO WK-N-EOF-SW
019200           GO TO B099-PROCESS-REQUESTS-EX
019300     END-READ.
019400     ADD 1 TO WK-C-RPT-RECS-READ.
019500     IF REQ-IDEMPOTENCY-KEY = SPACES
019600        PERFORM B200-DISPATCH-ACTION
019700     ELSE
019800        PERFORM B100-CHECK-IDEMPOTENCY THRU B199-CHECK-IDEMPOTENCY-EX
019900        IF WK-N-FOUND
020000           PERFORM C900-REJECT-DUPLICATE
020100        ELSE
020200           PERFORM B200-DISPATCH-ACTION
020300        END-IF
020400     END-IF.
020500 B099-PROCESS-REQUESTS-EX.
020600     EXIT.
020700
020800 B100-CHECK-IDEMPOTENCY.
020900     MOVE "N" TO WK-N-FOUND-SW.
021000     MOVE 1   TO WK-N-REC-IDX.
021100     PERFORM B110-TEST-ONE-ENTRY
021200        UNTIL WK-N-REC-IDX > WK-N-TRNMAS-COUNT OR WK-N-FOUND.
021300 B199-CHECK-IDEMPOTENCY-EX.
021400     EXIT.
021500
021600 B110-TEST-ONE-ENTRY.
021700     IF WK-T-IDEMPOTENCY-KEY(WK-N-REC-IDX) = REQ-IDEMPOTENCY-KEY
021800        MOVE "Y" TO WK-N-FOUND-SW
021900     ELSE
022000        ADD 1 TO WK-N-REC-IDX
022100     END-IF.
022200 B119-TEST-ONE-ENTRY-EX.
022300     EXIT.
022400
022500 B200-DISPATCH-ACTION.
022600     EVALUATE REQ-ACTION
022700        WHEN "PURCHASE"
022800           PERFORM C100-PROCESS-PURCHASE-AUTH
022900              THRU C199-PROCESS-PURCHASE-AUTH-EX
023000        WHEN "AUTHORIZE"
023100           PERFORM C100-PROCESS-PURCHASE-AUTH
023200              THRU C199-PROCESS-PURCHASE-AUTH-EX
023300        WHEN "CAPTURE"
023400           PERFORM C200-PROCESS-CAPTURE
023500              THRU C299-PROCESS-CAPTURE-EX
023600        WHEN "VOID"
023700           PERFORM C300-PROCESS-VOID THRU C399-PROCESS-VOID-EX
023800        WHEN "REFUND"
023900           PERFORM C400-PROCESS-REFUND THRU C499-PROCESS-REFUND-EX
024000        WHEN OTHER
024100           ADD 1 TO WK-C-RPT-ERRORS
024200     END-EVALUATE.
024300
024400 C100-PROCESS-PURCHASE-AUTH.
024500     SET CTLK-GROUP-PAYMENT TO TRUE.
024600     CALL "PARXCTRL" USING CTLLNK-RECORD.
024700     IF REQ-AMOUNT < CTLK-MIN-AMOUNT
024800        PERFORM C910-REJECT-MINIMUM-AMOUNT
024900           THRU C919-REJECT-MINIMUM-AMOUNT-EX
025000        GO TO C199-PROCESS-PURCHASE-AUTH-EX
025100     END-IF.
025200     ADD 1 TO WK-N-NEXT-TXN-SEQ.
025300     ADD 1 TO WK-N-TRNMAS-COUNT.
025400     SET WK-T-TRNMAS-IDX TO WK-N-TRNMAS-COUNT.
025500     INITIALIZE WK-T-TRNMAS-ENTRY(WK-T-TRNMAS-IDX).
025600     MOVE WK-N-NEXT-TXN-SEQ
025700        TO WK-T-TXN-ID(WK-T-TRNMAS-IDX).
025800     MOVE REQ-ORDER-ID       TO WK-T-ORDER-ID(WK-T-TRNMAS-IDX).
025900     MOVE REQ-CUSTOMER-ID    TO WK-T-CUSTOMER-ID(WK-T-TRNMAS-IDX).
026000     MOVE REQ-CUSTOMER-EMAIL TO WK-T-CUSTOMER-EMAIL(WK-T-TRNMAS-IDX).
026100     MOVE REQ-ACTION         TO WK-T-TYPE(WK-T-TRNMAS-IDX).
026200     MOVE "PENDING"          TO WK-T-STATUS(WK-T-TRNMAS-IDX).
026300     MOVE REQ-AMOUNT         TO WK-T-AMOUNT(WK-T-TRNMAS-IDX).
026400     IF REQ-CURRENCY = SPACES
026500        MOVE "USD"           TO WK-T-CURRENCY(WK-T-TRNMAS-IDX)
026600     ELSE
026700        MOVE REQ-CURRENCY    TO WK-T-CURRENCY(WK-T-TRNMAS-IDX)
026800     END-IF.
026900     MOVE REQ-IDEMPOTENCY-KEY
027000        TO WK-T-IDEMPOTENCY-KEY(WK-T-TRNMAS-IDX).
027100     MOVE REQ-CORRELATION-ID
027200        TO WK-T-CORRELATION-ID(WK-T-TRNMAS-IDX).
027300     MOVE REQ-REASON         TO WK-T-DESCRIPTION(WK-T-TRNMAS-IDX).
027400     MOVE WK-C-RUN-TIMESTAMP TO WK-T-AUTHORIZED-TS(WK-T-TRNMAS-IDX).
027500
027600     MOVE REQ-CARD-NUMBER TO CRDLK-CARD-NUMBER.
027700     CALL "PYMXCARD" USING CRDLNK-RECORD.
027800     MOVE CRDLK-BRAND TO WK-T-CARD-BRAND(WK-T-TRNMAS-IDX).
027900     MOVE CRDLK-LAST-4 TO WK-T-CARD-LAST4(WK-T-TRNMAS-IDX).
028000     MOVE REQ-EXP-MONTH TO WK-T-CARD-EXP-MONTH(WK-T-TRNMAS-IDX).
028100     MOVE REQ-EXP-YEAR  TO WK-T-CARD-EXP-YEAR(WK-T-TRNMAS-IDX).
028200
028300     MOVE "N" TO BILLK-MODE-SW.
028400     SET BILLK-MODE-REPLACE-ALL TO TRUE.
028500     MOVE REQ-BILL-FIRST-NAME TO BILLK-SRC-FIRST-NAME.
028600     MOVE REQ-BILL-LAST-NAME  TO BILLK-SRC-LAST-NAME.
028700     MOVE REQ-BILL-CITY       TO BILLK-SRC-CITY.
028800     MOVE REQ-BILL-STATE      TO BILLK-SRC-STATE.
028900     MOVE REQ-BILL-ZIP        TO BILLK-SRC-ZIP.
029000     MOVE REQ-BILL-COUNTRY    TO BILLK-SRC-COUNTRY.
029100     MOVE REQ-BILL-ADDRESS    TO BILLK-SRC-ADDRESS.
029200     CALL "PYMXBILL" USING BILLNK-RECORD.
029300     MOVE BILLK-TGT-FIRST-NAME TO WK-T-BILL-FIRST-NAME(WK-T-TRNMAS-IDX).
029400     MOVE BILLK-TGT-LAST-NAME  TO WK-T-BILL-LAST-NAME(WK-T-TRNMAS-IDX).
029500     MOVE BILLK-TGT-CITY       TO WK-T-BILL-CITY(WK-T-TRNMAS-IDX).
029600     MOVE BILLK-TGT-STATE      TO WK-T-BILL-STATE(WK-T-TRNMAS-IDX).
029700     MOVE BILLK-TGT-ZIP        TO WK-T-BILL-ZIP(WK-T-TRNMAS-IDX).
029800     MOVE BILLK-TGT-COUNTRY    TO WK-T-BILL-COUNTRY(WK-T-TRNMAS-IDX).
029900     MOVE BILLK-TGT-ADDRESS    TO WK-T-BILL-ADDRESS(WK-T-TRNMAS-IDX).
030000
030100     IF REQ-GW-APPROVED
030200        MOVE "AUTHORIZED" TO WK-T-STATUS(WK-T-TRNMAS-IDX)
030300        MOVE REQ-AMOUNT   TO WK-T-AUTH-AMOUNT(WK-T-TRNMAS-IDX)
030400        MOVE WK-C-RUN-TIMESTAMP
030500           TO WK-T-AUTHORIZED-TS(WK-T-TRNMAS-IDX)
030600        ADD 1 TO WK-C-RPT-APPROVED
030700        ADD REQ-AMOUNT TO WK-C-RPT-TOTAL-APPROVED
030800        IF REQ-ACTION = "PURCHASE"
030900           MOVE "CAPTURED" TO WK-T-STATUS(WK-T-TRNMAS-IDX)
031000           MOVE REQ-AMOUNT TO WK-T-CAPT-AMOUNT(WK-T-TRNMAS-IDX)
031100           MOVE WK-C-RUN-TIMESTAMP
031200              TO WK-T-CAPTURED-TS(WK-T-TRNMAS-IDX)
031300        END-IF
031400        MOVE "N" TO WK-C-STATUS-TEXT
031500     ELSE
031600        MOVE "FAILED"         TO WK-T-STATUS(WK-T-TRNMAS-IDX)
031700        MOVE REQ-GW-ERROR-CODE
031800           TO WK-T-ERROR-CODE(WK-T-TRNMAS-IDX)
031900        MOVE WK-C-RUN-TIMESTAMP
032000           TO WK-T-FAILED-TS(WK-T-TRNMAS-IDX)
032100        ADD 1 TO WK-C-RPT-DECLINED
032200     END-IF.
032300
032400     MOVE WK-T-TXN-ID(WK-T-TRNMAS-IDX) TO WK-C-TXN-ID-KEY.
032500     IF REQ-ACTION = "PURCHASE"
032600        IF WK-T-STATUS(WK-T-TRNMAS-IDX) = "FAILED"
032700           MOVE "PURCHASE_FAILED" TO WK-C-AUDIT-ACTION
032800        ELSE
032900           MOVE "PURCHASE_SUCCESS" TO WK-C-AUDIT-ACTION
033000        END-IF
033100     ELSE
033200        IF WK-T-STATUS(WK-T-TRNMAS-IDX) = "FAILED"
033300           MOVE "AUTHORIZE_FAILED" TO WK-C-AUDIT-ACTION
033400        ELSE
033500           MOVE "AUTHORIZE_SUCCESS" TO WK-C-AUDIT-ACTION
033600        END-IF
033700     END-IF.
033800     MOVE WK-T-STATUS(WK-T-TRNMAS-IDX) TO WK-C-STATUS-TEXT.
033900     MOVE REQ-AMOUNT TO DETLK-AMOUNT.
034000     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
034100     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
034200 C199-PROCESS-PURCHASE-AUTH-EX.
034300     EXIT.
034400
034500 C200-PROCESS-CAPTURE.
034600     PERFORM E000-FIND-TRANSACTION THRU E099-FIND-TRANSACTION-EX.
034700     IF NOT WK-N-FOUND
034800        MOVE "NOT-FOUND" TO WK-C-STATUS-TEXT
034900        MOVE "CAPTURE_FAILED" TO WK-C-AUDIT-ACTION
035000        ADD 1 TO WK-C-RPT-ERRORS
035100        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
035200        GO TO C299-PROCESS-CAPTURE-EX
035300     END-IF.
035400     MOVE WK-T-STATUS(WK-N-REC-IDX) TO STALK-TXN-STATUS.
035500     MOVE WK-T-TYPE(WK-N-REC-IDX)   TO STALK-TXN-TYPE.
035600     SET STALK-OPT-CAN-CAPTURE TO TRUE.
035700     CALL "PYMXSTAT" USING STALNK-RECORD.
035800     IF STALK-RESULT-NO
035900        MOVE "INVALID-STATE" TO WK-C-STATUS-TEXT
036000        MOVE "CAPTURE_FAILED" TO WK-C-AUDIT-ACTION
036100        ADD 1 TO WK-C-RPT-ERRORS
036200        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
036300        GO TO C299-PROCESS-CAPTURE-EX
036400     END-IF.
036500     IF REQ-AMOUNT > 0
036600        MOVE REQ-AMOUNT TO WK-N-CAPTURE-AMOUNT
036700     ELSE
036800        MOVE WK-T-AUTH-AMOUNT(WK-N-REC-IDX) TO WK-N-CAPTURE-AMOUNT
036900     END-IF.
037000     IF REQ-GW-APPROVED
037100        MOVE "CAPTURED" TO WK-T-STATUS(WK-N-REC-IDX)
037200        MOVE WK-N-CAPTURE-AMOUNT TO WK-T-CAPT-AMOUNT(WK-N-REC-IDX)
037300        MOVE WK-C-RUN-TIMESTAMP TO WK-T-CAPTURED-TS(WK-N-REC-IDX)
037400        ADD 1 TO WK-C-RPT-APPROVED
037500        ADD WK-N-CAPTURE-AMOUNT TO WK-C-RPT-TOTAL-APPROVED
037600        MOVE "CAPTURE_SUCCESS" TO WK-C-AUDIT-ACTION
037700     ELSE
037800        MOVE REQ-GW-ERROR-CODE TO WK-T-ERROR-CODE(WK-N-REC-IDX)
037900        ADD 1 TO WK-C-RPT-DECLINED
038000        MOVE "CAPTURE_FAILED" TO WK-C-AUDIT-ACTION
038100     END-IF.
038200     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
038300     MOVE WK-N-CAPTURE-AMOUNT TO DETLK-AMOUNT.
038400     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
038500     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
038600 C299-PROCESS-CAPTURE-EX.
038700     EXIT.
038800
038900 C300-PROCESS-VOID.
039000     PERFORM E000-FIND-TRANSACTION THRU E099-FIND-TRANSACTION-EX.
039100     IF NOT WK-N-FOUND
039200        MOVE "NOT-FOUND" TO WK-C-STATUS-TEXT
039300        MOVE "VOID_FAILED" TO WK-C-AUDIT-ACTION
039400        ADD 1 TO WK-C-RPT-ERRORS
039500        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
039600        GO TO C399-PROCESS-VOID-EX
039700     END-IF.
039800     MOVE WK-T-STATUS(WK-N-REC-IDX) TO STALK-TXN-STATUS.
039900     MOVE WK-T-TYPE(WK-N-REC-IDX)   TO STALK-TXN-TYPE.
040000     SET STALK-OPT-CAN-VOID TO TRUE.
040100     CALL "PYMXSTAT" USING STALNK-RECORD.
040200     IF STALK-RESULT-NO
040300        MOVE "INVALID-STATE" TO WK-C-STATUS-TEXT
040400        MOVE "VOID_FAILED" TO WK-C-AUDIT-ACTION
040500        ADD 1 TO WK-C-RPT-ERRORS
040600        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
040700        GO TO C399-PROCESS-VOID-EX
040800     END-IF.
040900     IF REQ-GW-APPROVED
041000        MOVE "VOIDED" TO WK-T-STATUS(WK-N-REC-IDX)
041100        MOVE REQ-REASON TO WK-T-DESCRIPTION(WK-N-REC-IDX)
041200        MOVE WK-C-RUN-TIMESTAMP TO WK-T-VOIDED-TS(WK-N-REC-IDX)
041300        ADD 1 TO WK-C-RPT-APPROVED
041400        MOVE "VOID_SUCCESS" TO WK-C-AUDIT-ACTION
041500     ELSE
041600        MOVE REQ-GW-ERROR-CODE TO WK-T-ERROR-CODE(WK-N-REC-IDX)
041700        ADD 1 TO WK-C-RPT-DECLINED
041800        MOVE "VOID_FAILED" TO WK-C-AUDIT-ACTION
041900     END-IF.
042000     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
042100     MOVE ZERO TO DETLK-AMOUNT.
042200     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
042300     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
042400 C399-PROCESS-VOID-EX.
042500     EXIT.
042600
042700 C400-PROCESS-REFUND.
042800     PERFORM E000-FIND-TRANSACTION THRU E099-FIND-TRANSACTION-EX.
042900     IF NOT WK-N-FOUND
043000        MOVE "NOT-FOUND" TO WK-C-STATUS-TEXT
043100        MOVE "REFUND_FAILED" TO WK-C-AUDIT-ACTION
043200        ADD 1 TO WK-C-RPT-ERRORS
043300        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
043400        GO TO C499-PROCESS-REFUND-EX
043500     END-IF.
043600     IF WK-T-CAPT-AMOUNT(WK-N-REC-IDX) > 0
043700        COMPUTE WK-N-REFUNDABLE-AMT =
043800           WK-T-CAPT-AMOUNT(WK-N-REC-IDX)
043900           - WK-T-RFND-AMOUNT(WK-N-REC-IDX)
044000     ELSE
044100        COMPUTE WK-N-REFUNDABLE-AMT =
044200           WK-T-AMOUNT(WK-N-REC-IDX)
044300           - WK-T-RFND-AMOUNT(WK-N-REC-IDX)
044400     END-IF.
044500     MOVE WK-T-STATUS(WK-N-REC-IDX) TO STALK-TXN-STATUS.
044600     MOVE WK-T-TYPE(WK-N-REC-IDX)   TO STALK-TXN-TYPE.
044700     MOVE WK-N-REFUNDABLE-AMT       TO STALK-REFUNDABLE-AMOUNT.
044800     IF REQ-FULL-REFUND
044900        MOVE WK-N-REFUNDABLE-AMT TO WK-N-REFUND-AMOUNT
045000        SET STALK-OPT-CAN-REFUND TO TRUE
045100     ELSE
045200        MOVE REQ-AMOUNT TO WK-N-REFUND-AMOUNT
045300        MOVE REQ-AMOUNT TO STALK-TEST-AMOUNT
045400        SET STALK-OPT-CAN-PARTIAL-REFUND TO TRUE
045500     END-IF.
045600     CALL "PYMXSTAT" USING STALNK-RECORD.
045700     IF STALK-RESULT-NO
045800        MOVE "INVALID-STATE" TO WK-C-STATUS-TEXT
045900        MOVE "REFUND_FAILED" TO WK-C-AUDIT-ACTION
046000        ADD 1 TO WK-C-RPT-ERRORS
046100        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
046200        GO TO C499-PROCESS-REFUND-EX
046300     END-IF.
046400*    CR5896 - BUILD THE NEW REFUND CHILD ROW.  WK-N-REC-IDX STAYS
046500*    POINTED AT THE ORIGINAL - ONLY WK-T-TRNMAS-IDX MOVES.
046600     ADD 1 TO WK-N-NEXT-TXN-SEQ.
046700     ADD 1 TO WK-N-TRNMAS-COUNT.
046800     SET WK-T-TRNMAS-IDX TO WK-N-TRNMAS-COUNT.
046900     INITIALIZE WK-T-TRNMAS-ENTRY(WK-T-TRNMAS-IDX).
047000     MOVE WK-N-NEXT-TXN-SEQ
047100        TO WK-T-TXN-ID(WK-T-TRNMAS-IDX).
047200     MOVE WK-T-TXN-ID(WK-N-REC-IDX)
047300        TO WK-T-PARENT-TXN-ID(WK-T-TRNMAS-IDX).
047400     MOVE WK-T-ORDER-ID(WK-N-REC-IDX)
047500        TO WK-T-ORDER-ID(WK-T-TRNMAS-IDX).
047600     MOVE WK-T-CUSTOMER-ID(WK-N-REC-IDX)
047700        TO WK-T-CUSTOMER-ID(WK-T-TRNMAS-IDX).
047800     MOVE WK-T-CUSTOMER-EMAIL(WK-N-REC-IDX)
047900        TO WK-T-CUSTOMER-EMAIL(WK-T-TRNMAS-IDX).
048000     MOVE "REFUND"         TO WK-T-TYPE(WK-T-TRNMAS-IDX).
048100     MOVE WK-N-REFUND-AMOUNT TO WK-T-AMOUNT(WK-T-TRNMAS-IDX).
048200     MOVE WK-T-CURRENCY(WK-N-REC-IDX)
048300        TO WK-T-CURRENCY(WK-T-TRNMAS-IDX).
048400     MOVE WK-T-CARD-BRAND(WK-N-REC-IDX)
048500        TO WK-T-CARD-BRAND(WK-T-TRNMAS-IDX).
048600     MOVE WK-T-CARD-LAST4(WK-N-REC-IDX)
048700        TO WK-T-CARD-LAST4(WK-T-TRNMAS-IDX).
048800     MOVE WK-T-CARD-EXP-MONTH(WK-N-REC-IDX)
048900        TO WK-T-CARD-EXP-MONTH(WK-T-TRNMAS-IDX).
049000     MOVE WK-T-CARD-EXP-YEAR(WK-N-REC-IDX)
049100        TO WK-T-CARD-EXP-YEAR(WK-T-TRNMAS-IDX).
049200     MOVE REQ-REASON       TO WK-T-DESCRIPTION(WK-T-TRNMAS-IDX).
049300     MOVE REQ-CORRELATION-ID
049400        TO WK-T-CORRELATION-ID(WK-T-TRNMAS-IDX).
049500     IF REQ-GW-APPROVED
049600        MOVE "REFUNDED"       TO WK-T-STATUS(WK-T-TRNMAS-IDX)
049700        MOVE WK-C-RUN-TIMESTAMP
049800           TO WK-T-REFUNDED-TS(WK-T-TRNMAS-IDX)
049900        ADD WK-N-REFUND-AMOUNT TO WK-T-RFND-AMOUNT(WK-N-REC-IDX)
050000        IF WK-T-RFND-AMOUNT(WK-N-REC-IDX) >=
050100              WK-T-CAPT-AMOUNT(WK-N-REC-IDX)
050200           MOVE "REFUNDED" TO WK-T-STATUS(WK-N-REC-IDX)
050300        ELSE
050400           MOVE "PARTIALLY-REFUNDED" TO WK-T-STATUS(WK-N-REC-IDX)
050500        END-IF
050600        MOVE REQ-REASON TO WK-T-DESCRIPTION(WK-N-REC-IDX)
050700        MOVE WK-C-RUN-TIMESTAMP TO WK-T-REFUNDED-TS(WK-N-REC-IDX)
050800        ADD 1 TO WK-C-RPT-APPROVED
050900        ADD WK-N-REFUND-AMOUNT TO WK-C-RPT-TOTAL-REFUNDED
051000        MOVE "REFUND_SUCCESS" TO WK-C-AUDIT-ACTION
051100     ELSE
051200        MOVE "FAILED"         TO WK-T-STATUS(WK-T-TRNMAS-IDX)
051300        MOVE WK-C-RUN-TIMESTAMP
051400           TO WK-T-FAILED-TS(WK-T-TRNMAS-IDX)
051500        MOVE REQ-GW-ERROR-CODE TO WK-T-ERROR-CODE(WK-T-TRNMAS-IDX)
051600        ADD 1 TO WK-C-RPT-DECLINED
051700        MOVE "REFUND_FAILED" TO WK-C-AUDIT-ACTION
051800     END-IF.
051900     MOVE WK-T-TXN-ID(WK-T-TRNMAS-IDX) TO WK-C-TXN-ID-KEY.
052000     MOVE WK-T-STATUS(WK-T-TRNMAS-IDX) TO WK-C-STATUS-TEXT.
052100     MOVE WK-N-REFUND-AMOUNT TO DETLK-AMOUNT.
052200     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
052300     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
052400 C499-PROCESS-REFUND-EX.
052500     EXIT.
052600
052700 C900-REJECT-DUPLICATE.
052800     MOVE "DUPLICATE" TO WK-C-STATUS-TEXT.
052900     MOVE "DUPLICATE_REJECTED" TO WK-C-AUDIT-ACTION.
053000     MOVE REQ-TRANS-ID TO WK-C-TXN-ID-KEY.
053100     ADD 1 TO WK-C-RPT-ERRORS.
053200     MOVE ZERO TO DETLK-AMOUNT.
053300     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
053400     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
053500
053600 C910-REJECT-MINIMUM-AMOUNT.
053700*    CR5893 - REQUEST AMOUNT FELL BELOW CTLK-MIN-AMOUNT AS
053800*    RETURNED BY PARXCTRL FOR THE PAYMENT CONTROL GROUP.
053900     MOVE "BELOW-MINIMUM" TO WK-C-STATUS-TEXT.
054000     MOVE "AMOUNT_REJECTED" TO WK-C-AUDIT-ACTION.
054100     MOVE REQ-TRANS-ID TO WK-C-TXN-ID-KEY.
054200     ADD 1 TO WK-C-RPT-ERRORS.
054300     MOVE REQ-AMOUNT TO DETLK-AMOUNT.
054400     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
054500     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
054600 C919-REJECT-MINIMUM-AMOUNT-EX.
054700     EXIT.
054800
054900 D000-WRITE-AUDIT.
055000     MOVE "TRANSACTION" TO AUDLK-ENTITY-TYPE.
055100     MOVE WK-C-TXN-ID-KEY TO AUDLK-ENTITY-ID.
055200     MOVE WK-C-AUDIT-ACTION TO AUDLK-ACTION.
055300     MOVE WK-C-STATUS-TEXT TO AUDLK-STATUS-TEXT.
055400     MOVE REQ-GW-ERROR-CODE TO AUDLK-ERROR-MSG.
055500     MOVE REQ-CORRELATION-ID TO AUDLK-CORRELATION-ID.
055600     MOVE WK-C-RUN-TIMESTAMP TO AUDLK-RUN-TIMESTAMP.
055700     CALL "AUDXLOGR" USING AUDLNK-RECORD.
055800     ADD 1 TO WK-C-RPT-AUDITS-WRITTEN.
055900 D099-WRITE-AUDIT-EX.
056000     EXIT.
056100
056200 D100-WRITE-DETAIL-LINE.
056300     SET DETLK-SECTION-PAYMENT TO TRUE.
056400     MOVE REQ-ACTION TO DETLK-ACTION.
056500     MOVE WK-C-TXN-ID-KEY TO DETLK-ENTITY-ID.
056600     MOVE WK-C-STATUS-TEXT TO DETLK-STATUS-OUTCOME.
056700     MOVE REQ-GW-ERROR-CODE TO DETLK-ERROR-CODE.
056800     CALL "RPTXDETL" USING DETLNK-RECORD.
056900 D199-WRITE-DETAIL-LINE-EX.
057000     EXIT.
057100
057200 E000-FIND-TRANSACTION.
057300     MOVE "N" TO WK-N-FOUND-SW.
057400     MOVE 1   TO WK-N-REC-IDX.
057500     PERFORM E010-TEST-ONE-ENTRY
057600        UNTIL WK-N-REC-IDX > WK-N-TRNMAS-COUNT OR WK-N-FOUND.
057700 E099-FIND-TRANSACTION-EX.
057800     EXIT.
057900
058000 E010-TEST-ONE-ENTRY.
058100     IF WK-T-TXN-ID(WK-N-REC-IDX) = REQ-TRANS-ID
058200        MOVE "Y" TO WK-N-FOUND-SW
058300     ELSE
058400        ADD 1 TO WK-N-REC-IDX
058500     END-IF.
058600 E019-TEST-ONE-ENTRY-EX.
058700     EXIT.
058800
058900 Y900-ABNORMAL-TERMINATION.
059000     DISPLAY "PYMXBATC - ABNORMAL TERMINATION".
059100     SET UPSI-SWITCH-0 TO ON.
059200     GOBACK.
059300
059400 Z000-CLOSE-AND-REPORT.
059500     MOVE 1 TO WK-N-REC-IDX.
059600     PERFORM Z010-WRITE-ONE-MASTER-ENTRY
059700        UNTIL WK-N-REC-IDX > WK-N-TRNMAS-COUNT.
059800     SET TOTLK-SECTION-PAYMENT TO TRUE.
059900     MOVE WK-C-RPT-APPROVED         TO TOTLK-COUNT-APPROVED.
060000     MOVE WK-C-RPT-DECLINED         TO TOTLK-COUNT-DECLINED.
060100     MOVE WK-C-RPT-ERRORS           TO TOTLK-COUNT-ERRORS.
060200     MOVE WK-C-RPT-TOTAL-APPROVED    TO TOTLK-TOTAL-APPROVED-AMT.
060300     MOVE WK-C-RPT-TOTAL-REFUNDED    TO TOTLK-TOTAL-REFUNDED-AMT.
060400     MOVE WK-C-RPT-RECS-READ         TO TOTLK-RECORDS-READ.
060500     MOVE WK-C-RPT-MASTERS-WRITTEN   TO TOTLK-MASTERS-WRITTEN.
060600     MOVE WK-C-RPT-AUDITS-WRITTEN    TO TOTLK-AUDITS-WRITTEN.
060700     CALL "RPTXTOTL" USING TOTLNK-RECORD.
060800     CLOSE PYMREQ TRNMAS TRNMASO.
060900 Z099-CLOSE-AND-REPORT-EX.
061000     EXIT.
061100
061200 Z010-WRITE-ONE-MASTER-ENTRY.
061300     WRITE TRNMASO-RECORD FROM WK-T-TRNMAS-ENTRY(WK-N-REC-IDX).
061400     ADD 1 TO WK-C-RPT-MASTERS-WRITTEN.
061500     ADD 1 TO WK-N-REC-IDX.
061600 Z019-WRITE-ONE-MASTER-ENTRY-EX.
061700     EXIT.
