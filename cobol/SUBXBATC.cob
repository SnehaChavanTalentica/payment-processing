000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUBXBATC.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 08 SEPTEMBER 1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : SUBSCRIPTION ENGINE BATCH DRIVER.
001000*   READS THE DAILY SUBSCRIPTION-REQUEST FILE AND DRIVES EACH
001100*   CREATE, UPDATE, OR CANCEL ACTION AGAINST THE SUBSCRIPTION
001200*   MASTER.  WRITES THE AUDIT LOG AND THE SETTLEMENT REPORT
001300*   DETAIL/TOTAL LINES FOR THE SUBSCRIPTION SECTION.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* ORIG   - RHOWE    - 08/09/1992 - RECURRING CHARGE SCHEDULE RUN      ORIG
001800*   INITIAL VERSION - NIGHTLY RECURRING-CHARGE SCHEDULE UPDATE
001900*   DRIVER FOR THE INSTALLMENT BILLING BATCH.
002000* ENH204 - DWARING  - 19/11/1995 - RELEASE 3 SCHEDULE CHANGES       ENH204
002100*   ADD SECOND BILLING-CYCLE LENGTH TABLE.
002200* Y2K018 - TMPSRK   - 29/09/1998 - Y2K REMEDIATION                  Y2K018
002300*   WIDEN NEXT-BILLING AND TRIAL-END DATE FIELDS TO CCYYMMDD.
002400* REL4C  - DWARING  - 02/06/2004 - RELEASE 4C                        REL4C
002500*   ADD SUSPENDED STATUS HANDLING TO THE UPDATE PATH.
002600* CR4402 - RHOWE    - 21/03/2019 - SETL PHASE 1                     CR4402
002700*   REPURPOSED THIS DRIVER FOR THE NEW CARD-SUBSCRIPTION SETTLE-
002800*   MENT SUITE.  OLD INSTALLMENT-SCHEDULE LOGIC REMOVED.  NEW
002900*   SUBSCRIPTION-REQUEST / SUBSCRIPTION-MASTER FILE PAIR AND
003000*   CREATE / UPDATE / CANCEL DISPATCH ADDED.
003100* CR4890 - OYUEN    - 05/01/2021 - SETL PHASE 2                     CR4890
003200*   ADD TRIAL-DAYS AND TRIAL-AMOUNT HANDLING TO CREATE.
003300* CR5211 - OYUEN    - 19/06/2022 - SETL PHASE 3                     CR5211
003400*   ADD REMAINING-CYCLES DERIVED FIELD AND DEFAULT TOTAL-CYCLES.
003500* CR5513 - PATCHEN  - 02/11/2021 - SETL PHASE 4                     CR5513
003600*   ADD IDEMPOTENCY-KEY DUPLICATE CHECK AHEAD OF CREATE.
003700* CR5894 - OYUEN    - 15/09/2023 - SETL PHASE 5                     CR5894
003800*   CR5211'S REMAINING-CYCLES ROUTINE WAS NEVER BEING CALLED.
003900*   NOW PERFORMED FROM CREATE AND UPDATE AND MOVED TO THE NEW
004000*   SUB-REMAINING-CYCLES FIELD ON SUBMAS.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004800        UPSI-0 IS UPSI-SWITCH-0
004900           ON  STATUS IS U0-ON
005000           OFF STATUS IS U0-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SUBREQ ASSIGN TO DATABASE-SUBREQ
005500        ORGANIZATION IS SEQUENTIAL
005600     FILE STATUS IS WK-C-FILE-STATUS.
005700
005800     SELECT SUBMAS ASSIGN TO DATABASE-SUBMAS
005900        ORGANIZATION IS SEQUENTIAL
006000     FILE STATUS IS WK-C-FILE-STATUS.
006100
006200     SELECT SUBMASO ASSIGN TO DATABASE-SUBMASO
006300        ORGANIZATION IS SEQUENTIAL
006400     FILE STATUS IS WK-C-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800***************
006900 FD  SUBREQ
007000        LABEL RECORDS ARE OMITTED
007100 DATA RECORD IS SUBREQ-RECORD.
007200     COPY SUBREQ.
007300
007400 FD  SUBMAS
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS SUBMAS-RECORD.
007700     COPY SUBMAS.
007800
007900 FD  SUBMASO
008000        LABEL RECORDS ARE OMITTED
008100 DATA RECORD IS SUBMASO-RECORD.
008200 01  SUBMASO-RECORD              PIC X(300).
008300
008400 WORKING-STORAGE SECTION.
008500***********************
008600 01  WK-C-COMMON.
008700     COPY PYMCMWS.
008800
008900 01  WK-N-WORK-AREA.
009000     05  WK-N-EOF-SW              PIC X(01) VALUE "N".
009100         88  WK-N-AT-EOF                  VALUE "Y".
009200     05  WK-N-NEXT-SUB-SEQ         PIC 9(08) COMP.
009300     05  WK-N-SUBMAS-COUNT         PIC 9(05) COMP.
009400     05  WK-N-REC-IDX              PIC 9(05) COMP.
009500     05  WK-N-FOUND-SW             PIC X(01) VALUE "N".
009600         88  WK-N-FOUND                   VALUE "Y".
009700     05  WK-C-SUB-ID-KEY           PIC X(12).
009800     05  WK-N-REMAINING-CYCLES     PIC 9(04) COMP.
009900     05  WK-N-EDITED-AMOUNT        PIC ZZ,ZZZ,ZZ9.99.
010000     05  WK-C-STATUS-TEXT          PIC X(20).
010100     05  WK-C-AUDIT-ACTION         PIC X(25).
010200     05  WK-C-AUDIT-ACTION-R REDEFINES WK-C-AUDIT-ACTION.
010300         10  WK-C-AUDIT-VERB       PIC X(15).
010400         10  WK-C-AUDIT-RESULT     PIC X(10).
010500     05  FILLER                    PIC X(05).
010600
010700 01  WK-T-SUBMAS-TABLE.
010800     05  WK-T-SUBMAS-ENTRY OCCURS 2000 TIMES
010900            INDEXED BY WK-T-SUBMAS-IDX.
011000         COPY SUBMAS REPLACING LEADING ==SUB== BY ==WK-T==.
011100
011200 01  WK-C-REPORT-TOTALS.
011300     05  WK-C-RPT-APPROVED         PIC 9(07) COMP.
011400     05  WK-C-RPT-DECLINED         PIC 9(07) COMP.
011500     05  WK-C-RPT-ERRORS           PIC 9(07) COMP.
011600     05  WK-C-RPT-TOTAL-APPROVED   PIC S9(15)V9(4) COMP-3.
011700     05  WK-C-RPT-TOTAL-REFUNDED   PIC S9(15)V9(4) COMP-3.
011800     05  WK-C-RPT-RECS-READ        PIC 9(07) COMP.
011900     05  WK-C-RPT-MASTERS-WRITTEN  PIC 9(07) COMP.
012000     05  WK-C-RPT-AUDITS-WRITTEN   PIC 9(07) COMP.
012100     05  FILLER                    PIC X(05).
012200
012300     COPY AUDLNK.
012400     COPY CRDLNK.
012500     COPY BILLNK.
012600     COPY INVLNK.
012700     COPY CTLLNK.
012800     COPY DETLNK.
012900     COPY TOTLNK.
013000
013100 PROCEDURE DIVISION.
013200********************
013300 MAIN-MODULE.
013400     PERFORM A000-OPEN-AND-LOAD-MASTER
013500        THRU A099-OPEN-AND-LOAD-MASTER-EX.
013600     PERFORM B000-PROCESS-REQUESTS THRU B099-PROCESS-REQUESTS-EX
013700        UNTIL WK-N-AT-EOF.
013800     PERFORM Z000-CLOSE-AND-REPORT THRU Z099-CLOSE-AND-REPORT-EX.
013900     GOBACK.
014000
014100 A000-OPEN-AND-LOAD-MASTER.
014200     OPEN INPUT SUBREQ.
014300     IF NOT WK-C-SUCCESSFUL
014400        DISPLAY "SUBXBATC - OPEN ERROR - SUBREQ"
014500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600        GO TO Y900-ABNORMAL-TERMINATION
014700     END-IF.
014800     OPEN INPUT SUBMAS.
014900     IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "41"
015000        DISPLAY "SUBXBATC - OPEN ERROR - SUBMAS"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400     OPEN OUTPUT SUBMASO.
015500     MOVE ZERO TO WK-N-SUBMAS-COUNT.
015600     PERFORM A010-LOAD-MASTER-ENTRY THRU A019-LOAD-MASTER-ENTRY-EX
015700        UNTIL WK-N-AT-EOF.
015800     MOVE "N" TO WK-N-EOF-SW.
015900     MOVE WK-N-SUBMAS-COUNT TO WK-N-NEXT-SUB-SEQ.
016000     INITIALIZE WK-C-REPORT-TOTALS.
016100 A099-OPEN-AND-LOAD-MASTER-EX.
016200     EXIT.
016300
016400 A010-LOAD-MASTER-ENTRY.
016500     READ SUBMAS INTO WK-T-SUBMAS-ENTRY(WK-N-SUBMAS-COUNT + 1)
016600        AT END
016700           MOVE "Y" TO WK-N-EOF-SW
016800     END-READ.
016900     IF NOT WK-N-AT-EOF
017000        ADD 1 TO WK-N-SUBMAS-COUNT
017100     END-IF.
017200 A019-LOAD-MASTER-ENTRY-EX.
017300     EXIT.
017400
017500 B000-PROCESS-REQUESTS.
017600     READ SUBREQ
017700        AT END
017800           MOVE "Y" TO WK-N-EOF-SW
017900           GO TO B099-PROCESS-REQUESTS-EX
018000     END-READ.
018100     ADD 1 TO WK-C-RPT-RECS-READ.
018200     EVALUATE SRQ-ACTION
018300        WHEN "CREATE"
018400           PERFORM C100-PROCESS-CREATE THRU C199-PROCESS-CREATE-EX
018500        WHEN "UPDATE"
018600           PERFORM C200-PROCESS-UPDATE THRU C299-PROCESS-UPDATE-EX
018700        WHEN "CANCEL"
018800           PERFORM C300-PROCESS-CANCEL THRU C399-PROCESS-CANCEL-EX
018900        WHEN OTHER
019000           ADD 1 TO WK-C-RPT-ERRORS
019100     END-EVALUATE.
019200 B099-PROCESS-REQUESTS-EX.
019300     EXIT.
019400
019500 C100-PROCESS-CREATE.
019600     PERFORM C110-CHECK-IDEMPOTENCY THRU C119-CHECK-IDEMPOTENCY-EX.
019700     IF WK-N-FOUND
019800        MOVE "DUPLICATE" TO WK-C-STATUS-TEXT
019900        MOVE "SUBSCRIPTION_REJECTED" TO WK-C-AUDIT-ACTION
020000        MOVE SRQ-SUB-ID TO WK-C-SUB-ID-KEY
020100        ADD 1 TO WK-C-RPT-ERRORS
020200        MOVE ZERO TO DETLK-AMOUNT
020300        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
020400        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
020500        GO TO C199-PROCESS-CREATE-EX
020600     END-IF.
020700     ADD 1 TO WK-N-NEXT-SUB-SEQ.
020800     ADD 1 TO WK-N-SUBMAS-COUNT.
020900     SET WK-T-SUBMAS-IDX TO WK-N-SUBMAS-COUNT.
021000     INITIALIZE WK-T-SUBMAS-ENTRY(WK-T-SUBMAS-IDX).
021100     MOVE WK-N-NEXT-SUB-SEQ    TO WK-T-ID(WK-T-SUBMAS-IDX).
021200     MOVE SRQ-NAME             TO WK-T-NAME(WK-T-SUBMAS-IDX).
021300     MOVE SRQ-CUSTOMER-ID      TO WK-T-CUSTOMER-ID(WK-T-SUBMAS-IDX).
021400     MOVE SRQ-CUSTOMER-EMAIL   TO WK-T-CUSTOMER-EMAIL(WK-T-SUBMAS-IDX).
021500     MOVE SRQ-AMOUNT           TO WK-T-AMOUNT(WK-T-SUBMAS-IDX).
021600     MOVE SRQ-INTERVAL         TO WK-T-INTERVAL(WK-T-SUBMAS-IDX).
021700     MOVE SRQ-TRIAL-DAYS       TO WK-T-TRIAL-DAYS(WK-T-SUBMAS-IDX).
021800     MOVE SRQ-TRIAL-AMOUNT     TO WK-T-TRIAL-AMOUNT(WK-T-SUBMAS-IDX).
021900     MOVE SRQ-END-DATE         TO WK-T-END-DATE(WK-T-SUBMAS-IDX).
022000     MOVE SRQ-IDEMPOTENCY-KEY
022100        TO WK-T-IDEMPOTENCY-KEY(WK-T-SUBMAS-IDX).
022200     MOVE SRQ-CORRELATION-ID
022300        TO WK-T-CORRELATION-ID(WK-T-SUBMAS-IDX).
022400     MOVE "PENDING"            TO WK-T-STATUS(WK-T-SUBMAS-IDX).
022500
022600     SET CTLK-GROUP-SUBSCRIPTION TO TRUE.
022700     CALL "PARXCTRL" USING CTLLNK-RECORD.
022800     IF SRQ-CURRENCY = SPACES
022900        MOVE CTLK-DEFAULT-CURRENCY TO WK-T-CURRENCY(WK-T-SUBMAS-IDX)
023000     ELSE
023100        MOVE SRQ-CURRENCY TO WK-T-CURRENCY(WK-T-SUBMAS-IDX)
023200     END-IF.
023300     IF SRQ-INTERVAL-COUNT = ZERO
023400        MOVE CTLK-DEFAULT-INTERVAL-COUNT
023500           TO WK-T-INTERVAL-COUNT(WK-T-SUBMAS-IDX)
023600     ELSE
023700        MOVE SRQ-INTERVAL-COUNT TO WK-T-INTERVAL-COUNT(WK-T-SUBMAS-IDX)
023800     END-IF.
023900     IF SRQ-TOTAL-CYCLES = ZERO
024000        MOVE CTLK-DEFAULT-TOTAL-CYCLES
024100           TO WK-T-TOTAL-CYCLES(WK-T-SUBMAS-IDX)
024200     ELSE
024300        MOVE SRQ-TOTAL-CYCLES TO WK-T-TOTAL-CYCLES(WK-T-SUBMAS-IDX)
024400     END-IF.
024500     SET WK-N-REC-IDX TO WK-T-SUBMAS-IDX.
024600     PERFORM F000-DERIVE-REMAINING-CYCLES
024700        THRU F099-DERIVE-REMAINING-CYCLES-EX.
024800     IF SRQ-START-DATE = ZERO
024900        COMPUTE WK-T-START-DATE(WK-T-SUBMAS-IDX) =
025000           WK-C-RUN-DATE + 1
025100     ELSE
025200        MOVE SRQ-START-DATE TO WK-T-START-DATE(WK-T-SUBMAS-IDX)
025300     END-IF.
025400
025500     MOVE SRQ-CARD-NUMBER TO CRDLK-CARD-NUMBER.
025600     CALL "PYMXCARD" USING CRDLNK-RECORD.
025700     MOVE CRDLK-BRAND TO WK-T-CARD-BRAND(WK-T-SUBMAS-IDX).
025800     MOVE CRDLK-LAST-4 TO WK-T-CARD-LAST4(WK-T-SUBMAS-IDX).
025900     MOVE SRQ-EXP-MONTH TO WK-T-CARD-EXP-MONTH(WK-T-SUBMAS-IDX).
026000     MOVE SRQ-EXP-YEAR  TO WK-T-CARD-EXP-YEAR(WK-T-SUBMAS-IDX).
026100
026200     SET BILLK-MODE-REPLACE-ALL TO TRUE.
026300     MOVE SRQ-BILL-FIRST-NAME TO BILLK-SRC-FIRST-NAME.
026400     MOVE SRQ-BILL-LAST-NAME  TO BILLK-SRC-LAST-NAME.
026500     MOVE SRQ-BILL-CITY       TO BILLK-SRC-CITY.
026600     MOVE SRQ-BILL-STATE      TO BILLK-SRC-STATE.
026700     MOVE SRQ-BILL-ZIP        TO BILLK-SRC-ZIP.
026800     MOVE SRQ-BILL-COUNTRY    TO BILLK-SRC-COUNTRY.
026900     MOVE SRQ-BILL-ADDRESS    TO BILLK-SRC-ADDRESS.
027000     CALL "PYMXBILL" USING BILLNK-RECORD.
027100     MOVE BILLK-TGT-FIRST-NAME TO WK-T-BILL-FIRST-NAME(WK-T-SUBMAS-IDX).
027200     MOVE BILLK-TGT-LAST-NAME  TO WK-T-BILL-LAST-NAME(WK-T-SUBMAS-IDX).
027300     MOVE BILLK-TGT-CITY       TO WK-T-BILL-CITY(WK-T-SUBMAS-IDX).
027400     MOVE BILLK-TGT-STATE      TO WK-T-BILL-STATE(WK-T-SUBMAS-IDX).
027500     MOVE BILLK-TGT-ZIP        TO WK-T-BILL-ZIP(WK-T-SUBMAS-IDX).
027600     MOVE BILLK-TGT-COUNTRY    TO WK-T-BILL-COUNTRY(WK-T-SUBMAS-IDX).
027700     MOVE BILLK-TGT-ADDRESS    TO WK-T-BILL-ADDRESS(WK-T-SUBMAS-IDX).
027800
027900     MOVE WK-T-INTERVAL(WK-T-SUBMAS-IDX) TO INVLK-INTERVAL.
028000     MOVE WK-T-INTERVAL-COUNT(WK-T-SUBMAS-IDX) TO INVLK-INTERVAL-COUNT.
028100     MOVE WK-T-TRIAL-DAYS(WK-T-SUBMAS-IDX) TO INVLK-TRIAL-DAYS.
028200     MOVE WK-T-START-DATE(WK-T-SUBMAS-IDX) TO INVLK-START-DATE.
028300     CALL "SUBXINTV" USING INVLNK-RECORD.
028400
028500     IF SRQ-GW-APPROVED
028600        MOVE "ACTIVE" TO WK-T-STATUS(WK-T-SUBMAS-IDX)
028700        MOVE INVLK-TRIAL-END-DATE
028800           TO WK-T-TRIAL-END-DATE(WK-T-SUBMAS-IDX)
028900        MOVE INVLK-NEXT-BILL-DATE
029000           TO WK-T-NEXT-BILL-DATE(WK-T-SUBMAS-IDX)
029100        ADD 1 TO WK-C-RPT-APPROVED
029200        MOVE "SUBSCRIPTION_CREATED" TO WK-C-AUDIT-ACTION
029300     ELSE
029400        MOVE "FAILED" TO WK-T-STATUS(WK-T-SUBMAS-IDX)
029500        MOVE SRQ-GW-ERROR-CODE TO WK-T-GW-ERROR-CODE(WK-T-SUBMAS-IDX)
029600        ADD 1 TO WK-C-RPT-DECLINED
029700        MOVE "SUBSCRIPTION_CREATED" TO WK-C-AUDIT-ACTION
029800     END-IF.
029900
030000     MOVE WK-T-ID(WK-T-SUBMAS-IDX) TO WK-C-SUB-ID-KEY.
030100     MOVE WK-T-STATUS(WK-T-SUBMAS-IDX) TO WK-C-STATUS-TEXT.
030200     MOVE SRQ-AMOUNT TO DETLK-AMOUNT.
030300     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
030400     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
030500 C199-PROCESS-CREATE-EX.
030600     EXIT.
030700
030800 C110-CHECK-IDEMPOTENCY.
030900     MOVE "N" TO WK-N-FOUND-SW.
031000     IF SRQ-IDEMPOTENCY-KEY NOT = SPACES
031100        MOVE 1 TO WK-N-REC-IDX
031200        PERFORM C120-TEST-ONE-ENTRY
031300           UNTIL WK-N-REC-IDX > WK-N-SUBMAS-COUNT OR WK-N-FOUND
031400     END-IF.
031500 C119-CHECK-IDEMPOTENCY-EX.
031600     EXIT.
031700
031800 C120-TEST-ONE-ENTRY.
031900     IF WK-T-IDEMPOTENCY-KEY(WK-N-REC-IDX) = SRQ-IDEMPOTENCY-KEY
032000        MOVE "Y" TO WK-N-FOUND-SW
032100     ELSE
032200        ADD 1 TO WK-N-REC-IDX
032300     END-IF.
032400 C129-TEST-ONE-ENTRY-EX.
032500     EXIT.
032600
032700 C200-PROCESS-UPDATE.
032800     PERFORM E000-FIND-SUBSCRIPTION THRU E099-FIND-SUBSCRIPTION-EX.
032900     IF NOT WK-N-FOUND
033000        MOVE "NOT-FOUND" TO WK-C-STATUS-TEXT
033100        MOVE "SUBSCRIPTION_UPDATED" TO WK-C-AUDIT-ACTION
033200        MOVE SRQ-SUB-ID TO WK-C-SUB-ID-KEY
033300        ADD 1 TO WK-C-RPT-ERRORS
033400        MOVE ZERO TO DETLK-AMOUNT
033500        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
033600        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
033700        GO TO C299-PROCESS-UPDATE-EX
033800     END-IF.
033900     IF WK-T-STATUS(WK-N-REC-IDX) NOT = "ACTIVE"
034000           AND WK-T-STATUS(WK-N-REC-IDX) NOT = "SUSPENDED"
034100        MOVE "INVALID-STATE" TO WK-C-STATUS-TEXT
034200        MOVE "SUBSCRIPTION_UPDATED" TO WK-C-AUDIT-ACTION
034300        ADD 1 TO WK-C-RPT-ERRORS
034400        MOVE ZERO TO DETLK-AMOUNT
034500        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
034600        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
034700        GO TO C299-PROCESS-UPDATE-EX
034800     END-IF.
034900     IF SRQ-NAME NOT = SPACES
035000        MOVE SRQ-NAME TO WK-T-NAME(WK-N-REC-IDX)
035100     END-IF.
035200     IF SRQ-AMOUNT NOT = ZERO
035300        MOVE SRQ-AMOUNT TO WK-T-AMOUNT(WK-N-REC-IDX)
035400     END-IF.
035500     IF SRQ-INTERVAL NOT = SPACES
035600        MOVE SRQ-INTERVAL TO WK-T-INTERVAL(WK-N-REC-IDX)
035700     END-IF.
035800     IF SRQ-INTERVAL-COUNT NOT = ZERO
035900        MOVE SRQ-INTERVAL-COUNT TO WK-T-INTERVAL-COUNT(WK-N-REC-IDX)
036000     END-IF.
036100     IF SRQ-END-DATE NOT = ZERO
036200        MOVE SRQ-END-DATE TO WK-T-END-DATE(WK-N-REC-IDX)
036300     END-IF.
036400     IF SRQ-TOTAL-CYCLES NOT = ZERO
036500        MOVE SRQ-TOTAL-CYCLES TO WK-T-TOTAL-CYCLES(WK-N-REC-IDX)
036600     END-IF.
036700     PERFORM F000-DERIVE-REMAINING-CYCLES
036800        THRU F099-DERIVE-REMAINING-CYCLES-EX.
036900     IF SRQ-CARD-NUMBER NOT = SPACES
037000        MOVE SRQ-CARD-NUMBER TO CRDLK-CARD-NUMBER
037100        CALL "PYMXCARD" USING CRDLNK-RECORD
037200        MOVE CRDLK-BRAND TO WK-T-CARD-BRAND(WK-N-REC-IDX)
037300        MOVE CRDLK-LAST-4 TO WK-T-CARD-LAST4(WK-N-REC-IDX)
037400        MOVE SRQ-EXP-MONTH TO WK-T-CARD-EXP-MONTH(WK-N-REC-IDX)
037500        MOVE SRQ-EXP-YEAR  TO WK-T-CARD-EXP-YEAR(WK-N-REC-IDX)
037600     END-IF.
037700     IF SRQ-BILL-FIRST-NAME NOT = SPACES
037800        SET BILLK-MODE-NONBLANK-ONLY TO TRUE
037900        MOVE SRQ-BILL-FIRST-NAME TO BILLK-SRC-FIRST-NAME
038000        MOVE SRQ-BILL-LAST-NAME  TO BILLK-SRC-LAST-NAME
038100        MOVE SRQ-BILL-CITY       TO BILLK-SRC-CITY
038200        MOVE SRQ-BILL-STATE      TO BILLK-SRC-STATE
038300        MOVE SRQ-BILL-ZIP        TO BILLK-SRC-ZIP
038400        MOVE SRQ-BILL-COUNTRY    TO BILLK-SRC-COUNTRY
038500        MOVE SRQ-BILL-ADDRESS    TO BILLK-SRC-ADDRESS
038600        CALL "PYMXBILL" USING BILLNK-RECORD
038700        MOVE BILLK-TGT-FIRST-NAME TO WK-T-BILL-FIRST-NAME(WK-N-REC-IDX)
038800        MOVE BILLK-TGT-LAST-NAME  TO WK-T-BILL-LAST-NAME(WK-N-REC-IDX)
038900        MOVE BILLK-TGT-CITY       TO WK-T-BILL-CITY(WK-N-REC-IDX)
039000        MOVE BILLK-TGT-STATE      TO WK-T-BILL-STATE(WK-N-REC-IDX)
039100        MOVE BILLK-TGT-ZIP        TO WK-T-BILL-ZIP(WK-N-REC-IDX)
039200        MOVE BILLK-TGT-COUNTRY    TO WK-T-BILL-COUNTRY(WK-N-REC-IDX)
039300        MOVE BILLK-TGT-ADDRESS    TO WK-T-BILL-ADDRESS(WK-N-REC-IDX)
039400     END-IF.
039500     MOVE WK-T-ID(WK-N-REC-IDX) TO WK-C-SUB-ID-KEY.
039600     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
039700     MOVE "SUBSCRIPTION_UPDATED" TO WK-C-AUDIT-ACTION.
039800     ADD 1 TO WK-C-RPT-APPROVED.
039900     MOVE WK-T-AMOUNT(WK-N-REC-IDX) TO DETLK-AMOUNT.
040000     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
040100     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
040200 C299-PROCESS-UPDATE-EX.
040300     EXIT.
040400
040500 C300-PROCESS-CANCEL.
040600     PERFORM E000-FIND-SUBSCRIPTION THRU E099-FIND-SUBSCRIPTION-EX.
040700     IF NOT WK-N-FOUND
040800        MOVE "NOT-FOUND" TO WK-C-STATUS-TEXT
040900        MOVE "SUBSCRIPTION_CANCELED" TO WK-C-AUDIT-ACTION
041000        MOVE SRQ-SUB-ID TO WK-C-SUB-ID-KEY
041100        ADD 1 TO WK-C-RPT-ERRORS
041200        MOVE ZERO TO DETLK-AMOUNT
041300        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
041400        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
041500        GO TO C399-PROCESS-CANCEL-EX
041600     END-IF.
041700     IF WK-T-STATUS(WK-N-REC-IDX) = "ACTIVE"
041800           OR WK-T-STATUS(WK-N-REC-IDX) = "SUSPENDED"
041900           OR WK-T-STATUS(WK-N-REC-IDX) = "TRIAL"
042000        MOVE "CANCELED" TO WK-T-STATUS(WK-N-REC-IDX)
042100        MOVE WK-C-RUN-DATE TO WK-T-END-DATE(WK-N-REC-IDX)
042200        ADD 1 TO WK-C-RPT-APPROVED
042300     ELSE
042400        ADD 1 TO WK-C-RPT-ERRORS
042500     END-IF.
042600     MOVE WK-T-ID(WK-N-REC-IDX) TO WK-C-SUB-ID-KEY.
042700     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
042800     MOVE "SUBSCRIPTION_CANCELED" TO WK-C-AUDIT-ACTION.
042900     MOVE ZERO TO DETLK-AMOUNT.
043000     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
043100     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
043200 C399-PROCESS-CANCEL-EX.
043300     EXIT.
043400
043500 D000-WRITE-AUDIT.
043600     MOVE "SUBSCRIPTION" TO AUDLK-ENTITY-TYPE.
043700     MOVE WK-C-SUB-ID-KEY TO AUDLK-ENTITY-ID.
043800     MOVE WK-C-AUDIT-ACTION TO AUDLK-ACTION.
043900     MOVE WK-C-STATUS-TEXT TO AUDLK-STATUS-TEXT.
044000     MOVE SRQ-GW-ERROR-CODE TO AUDLK-ERROR-MSG.
044100     MOVE SRQ-CORRELATION-ID TO AUDLK-CORRELATION-ID.
044200     MOVE WK-C-RUN-TIMESTAMP TO AUDLK-RUN-TIMESTAMP.
044300     CALL "AUDXLOGR" USING AUDLNK-RECORD.
044400     ADD 1 TO WK-C-RPT-AUDITS-WRITTEN.
044500 D099-WRITE-AUDIT-EX.
044600     EXIT.
044700
044800 D100-WRITE-DETAIL-LINE.
044900     SET DETLK-SECTION-SUBSCRIPTION TO TRUE.
045000     MOVE SRQ-ACTION TO DETLK-ACTION.
045100     MOVE WK-C-SUB-ID-KEY TO DETLK-ENTITY-ID.
045200     MOVE WK-C-STATUS-TEXT TO DETLK-STATUS-OUTCOME.
045300     MOVE SRQ-GW-ERROR-CODE TO DETLK-ERROR-CODE.
045400     CALL "RPTXDETL" USING DETLNK-RECORD.
045500 D199-WRITE-DETAIL-LINE-EX.
045600     EXIT.
045700
045800 E000-FIND-SUBSCRIPTION.
045900     MOVE "N" TO WK-N-FOUND-SW.
046000     MOVE 1   TO WK-N-REC-IDX.
046100     PERFORM E010-TEST-ONE-ENTRY
046200        UNTIL WK-N-REC-IDX > WK-N-SUBMAS-COUNT OR WK-N-FOUND.
046300 E099-FIND-SUBSCRIPTION-EX.
046400     EXIT.
046500
046600 E010-TEST-ONE-ENTRY.
046700     IF WK-T-ID(WK-N-REC-IDX) = SRQ-SUB-ID
046800        MOVE "Y" TO WK-N-FOUND-SW
046900     ELSE
047000        ADD 1 TO WK-N-REC-IDX
047100     END-IF.
047200 E019-TEST-ONE-ENTRY-EX.
047300     EXIT.
047400
047500 F000-DERIVE-REMAINING-CYCLES.
047600*    CR5894 - OPEN-ENDED PLANS (TOTAL-CYCLES ZERO) HAVE NO
047700*    REMAINING COUNT TO REPORT.
047800     IF WK-T-TOTAL-CYCLES(WK-N-REC-IDX) = ZERO
047900        MOVE ZERO TO WK-N-REMAINING-CYCLES
048000     ELSE
048100        COMPUTE WK-N-REMAINING-CYCLES =
048200           WK-T-TOTAL-CYCLES(WK-N-REC-IDX)
048300           - WK-T-COMPLETED-CYCLES(WK-N-REC-IDX)
048400     END-IF.
048500     MOVE WK-N-REMAINING-CYCLES TO WK-T-REMAINING-CYCLES(WK-N-REC-IDX).
048600 F099-DERIVE-REMAINING-CYCLES-EX.
048700     EXIT.
048800
048900 Y900-ABNORMAL-TERMINATION.
049000     DISPLAY "SUBXBATC - ABNORMAL TERMINATION".
049100     SET UPSI-SWITCH-0 TO ON.
049200     GOBACK.
049300
049400 Z000-CLOSE-AND-REPORT.
049500     MOVE 1 TO WK-N-REC-IDX.
049600     PERFORM Z010-WRITE-ONE-MASTER-ENTRY
049700        UNTIL WK-N-REC-IDX > WK-N-SUBMAS-COUNT.
049800     SET TOTLK-SECTION-SUBSCRIPTION TO TRUE.
049900     MOVE WK-C-RPT-APPROVED         TO TOTLK-COUNT-APPROVED.
050000     MOVE WK-C-RPT-DECLINED         TO TOTLK-COUNT-DECLINED.
050100     MOVE WK-C-RPT-ERRORS           TO TOTLK-COUNT-ERRORS.
050200     MOVE WK-C-RPT-TOTAL-APPROVED    TO TOTLK-TOTAL-APPROVED-AMT.
050300     MOVE WK-C-RPT-TOTAL-REFUNDED    TO TOTLK-TOTAL-REFUNDED-AMT.
050400     MOVE WK-C-RPT-RECS-READ         TO TOTLK-RECORDS-READ.
050500     MOVE WK-C-RPT-MASTERS-WRITTEN   TO TOTLK-MASTERS-WRITTEN.
050600     MOVE WK-C-RPT-AUDITS-WRITTEN    TO TOTLK-AUDITS-WRITTEN.
050700     CALL "RPTXTOTL" USING TOTLNK-RECORD.
050800     CLOSE SUBREQ SUBMAS SUBMASO.
050900 Z099-CLOSE-AND-REPORT-EX.
051000     EXIT.
051100
051200 Z010-WRITE-ONE-MASTER-ENTRY.
051300     WRITE SUBMASO-RECORD FROM WK-T-SUBMAS-ENTRY(WK-N-REC-IDX).
051400     ADD 1 TO WK-C-RPT-MASTERS-WRITTEN.
051500     ADD 1 TO WK-N-REC-IDX.
051600 Z019-WRITE-ONE-MASTER-ENTRY-EX.
051700     EXIT.
