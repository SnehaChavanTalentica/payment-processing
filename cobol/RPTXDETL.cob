000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPTXDETL.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 29 APRIL 1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : SETTLEMENT-REPORT DETAIL-LINE WRITER.
001000*   SOLE OWNER OF THE SETLRPT PRINT FILE.  CALLED FROM PYMXBATC,
001100*   SUBXBATC AND WHKXBATC FOR EACH PROCESSED REQUEST, AND FROM
001200*   RPTXTOTL FOR EACH TOTALS LINE AT RUN CLOSE.  OPENS THE REPORT
001300*   AND PRINTS THE PAGE HEADING THE FIRST TIME IT IS CALLED IN A
001400*   RUN; EVERY CALL AFTER THAT JUST WRITES ONE LINE.
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* ORIG   - RHOWE    - 29/04/1991 - DAILY BALANCE READ ROUTINE         ORIG
001900*   INITIAL VERSION - SINGLE-RECORD DATABASE READ ROUTINE USED
002000*   BY THE OVERNIGHT POSTING SUBROUTINES TO PULL ONE ACCOUNT'S
002100*   CURRENT BALANCE.
002200* Y2K017 - TMPSRK   - 22/09/1998 - Y2K REMEDIATION                  Y2K017
002300*   WIDEN THE REPORT HEADING DATE TO CCYYMMDD.
002400* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002500*   REPURPOSED AS THE SETTLEMENT-REPORT DETAIL-LINE WRITER FOR
002600*   THE CARD SETTLEMENT SUITE.  OLD BALANCE-READ LOGIC REMOVED.
002700* CR5890 - OYUEN    - 07/01/2023 - SETL PHASE 5                     CR5890
002800*   ACCEPT TOTALS-LINE CALLS FROM RPTXTOTL AS WELL AS DETAIL
002900*   CALLS FROM THE DRIVERS, SO THE REPORT FILE HAS ONE OWNER.
003000* CR5898 - OYUEN    - 16/09/2023 - SETL PHASE 5                     CR5898
003100*   WK-N-PL-AMOUNT WAS ONE DIGIT SHORT - A $1,000,000+ SETTLEMENT
003200*   AMOUNT WAS OVERFLOWING THE EDITED FIELD.  WIDENED TO
003300*   ZZ,ZZZ,ZZ9.99.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004100        UPSI-0 IS UPSI-SWITCH-0
004200           ON  STATUS IS U0-ON
004300           OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SETLRPT ASSIGN TO PRINTER-SETLRPT
004800        ORGANIZATION IS SEQUENTIAL
004900     FILE STATUS IS WK-C-FILE-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300***************
005400 FD  SETLRPT
005500        LABEL RECORDS ARE OMITTED
005600 DATA RECORD IS SETLRPT-LINE.
005700 01  SETLRPT-LINE                    PIC X(132).
005800
005900 WORKING-STORAGE SECTION.
006000***********************
006100 01  WK-C-COMMON.
006200     COPY PYMCMWS.
006300
006400 01  WK-N-WORK-AREA.
006500     05  WK-N-FIRST-TIME              PIC X(01) VALUE "Y".
006600         88  WK-N-IS-FIRST-TIME               VALUE "Y".
006700     05  WK-N-AMOUNT-WORK              PIC S9(15)V9(4) COMP-3.
006800     05  WK-N-AMOUNT-WORK-R REDEFINES WK-N-AMOUNT-WORK.
006900         10  WK-N-AMOUNT-WHOLE          PIC S9(15).
007000         10  WK-N-AMOUNT-FRACTION       PIC 9(04).
007100     05  WK-N-AMOUNT-2-DEC             PIC S9(15)V99 COMP-3.
007200     05  FILLER                       PIC X(05).
007300
007400 01  WK-N-PAGE-HEADING.
007500     05  FILLER                       PIC X(01).
007600     05  FILLER                       PIC X(20)
007700                          VALUE "SETL DAILY SETTLEMENT".
007800     05  FILLER                       PIC X(14)
007900                          VALUE " RUN DATE ".
008000     05  WK-N-HEAD-DATE                PIC 9(08).
008100     05  WK-N-HEAD-DATE-R REDEFINES WK-N-HEAD-DATE.
008200         10  WK-N-HEAD-CCYY             PIC 9(04).
008300         10  WK-N-HEAD-MM               PIC 9(02).
008400         10  WK-N-HEAD-DD               PIC 9(02).
008500     05  FILLER                       PIC X(87) VALUE SPACES.
008600
008700 01  WK-N-COLUMN-HEADING.
008800     05  FILLER                       PIC X(01) VALUE SPACES.
008900     05  FILLER                       PIC X(03) VALUE "SEC".
009000     05  FILLER                       PIC X(02) VALUE SPACES.
009100     05  FILLER                       PIC X(10) VALUE "ACTION".
009200     05  FILLER                       PIC X(02) VALUE SPACES.
009300     05  FILLER                       PIC X(12) VALUE "ENTITY-ID".
009400     05  FILLER                       PIC X(02) VALUE SPACES.
009500     05  FILLER                       PIC X(20) VALUE "STATUS OUTCOME".
009600     05  FILLER                       PIC X(02) VALUE SPACES.
009700     05  FILLER                       PIC X(12) VALUE "AMOUNT".
009800     05  FILLER                       PIC X(02) VALUE SPACES.
009900     05  FILLER                       PIC X(10) VALUE "ERROR-CODE".
010000     05  FILLER                       PIC X(52) VALUE SPACES.
010100
010200 01  WK-N-PRINT-LINE.
010300     05  FILLER                       PIC X(01) VALUE SPACES.
010400     05  WK-N-PL-SECTION               PIC X(03).
010500     05  FILLER                       PIC X(02) VALUE SPACES.
010600     05  WK-N-PL-ACTION                PIC X(10).
010700     05  FILLER                       PIC X(02) VALUE SPACES.
010800     05  WK-N-PL-ENTITY-ID              PIC X(12).
010900     05  FILLER                       PIC X(02) VALUE SPACES.
011000     05  WK-N-PL-STATUS                 PIC X(20).
011100     05  FILLER                       PIC X(02) VALUE SPACES.
011200     05  WK-N-PL-AMOUNT                 PIC ZZ,ZZZ,ZZ9.99.
011300     05  FILLER                       PIC X(02) VALUE SPACES.
011400     05  WK-N-PL-ERROR-CODE             PIC X(10).
011500     05  FILLER                       PIC X(52) VALUE SPACES.
011600
011700 LINKAGE SECTION.
011800****************
011900     COPY DETLNK.
012000
012100 PROCEDURE DIVISION USING DETLNK-RECORD.
012200****************************************
012300 MAIN-MODULE.
012400     IF WK-N-IS-FIRST-TIME
012500        OPEN OUTPUT SETLRPT
012600        MOVE WK-C-RUN-DATE TO WK-N-HEAD-DATE
012700        WRITE SETLRPT-LINE FROM WK-N-PAGE-HEADING
012800        WRITE SETLRPT-LINE FROM WK-N-COLUMN-HEADING
012900        MOVE "N" TO WK-N-FIRST-TIME
013000     END-IF.
013100     PERFORM A100-BUILD-DETAIL-LINE
013200        THRU A199-BUILD-DETAIL-LINE-EX.
013300     WRITE SETLRPT-LINE FROM WK-N-PRINT-LINE.
013400     GOBACK.
013500
013600 A100-BUILD-DETAIL-LINE.
013700     EVALUATE TRUE
013800        WHEN DETLK-SECTION-PAYMENT
013900           MOVE "PAY" TO WK-N-PL-SECTION
014000        WHEN DETLK-SECTION-SUBSCRIPTION
014100           MOVE "SUB" TO WK-N-PL-SECTION
014200        WHEN DETLK-SECTION-WEBHOOK
014300           MOVE "WHK" TO WK-N-PL-SECTION
014400        WHEN OTHER
014500           MOVE "TOT" TO WK-N-PL-SECTION
014600     END-EVALUATE.
014700     MOVE DETLK-ACTION         TO WK-N-PL-ACTION.
014800     MOVE DETLK-ENTITY-ID      TO WK-N-PL-ENTITY-ID.
014900     MOVE DETLK-STATUS-OUTCOME TO WK-N-PL-STATUS.
015000     MOVE DETLK-AMOUNT         TO WK-N-AMOUNT-WORK.
015100*    SETL STORES FOUR DECIMAL PLACES; THE PRINTED AMOUNT IS
015200*    ROUNDED HALF-UP TO TWO, NOT JUST TRUNCATED, PER CR4401.
015300     COMPUTE WK-N-AMOUNT-2-DEC ROUNDED = WK-N-AMOUNT-WORK.
015400     MOVE WK-N-AMOUNT-2-DEC    TO WK-N-PL-AMOUNT.
015500     MOVE DETLK-ERROR-CODE     TO WK-N-PL-ERROR-CODE.
015600 A199-BUILD-DETAIL-LINE-EX.
015700     EXIT.
