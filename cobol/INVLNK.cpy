000100* INVLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO SUBXINTV.  CALLER SUPPLIES THE
000400* INTERVAL CODE/COUNT, TRIAL DAYS, AND START DATE; SUBXINTV
000500* RETURNS THE TRIAL-END AND NEXT-BILLING DATES PLUS A NORMALIZED
000600* GATEWAY SCHEDULE LENGTH AND UNIT.
000700*----------------------------------------------------------------*
000800* CR4890 - OYUEN   - 05/01/2021 - SETL PHASE 2                      CR4890
000900*   INITIAL VERSION - REPLACES THE OLD DATE/TABLE VALIDATION
001000*   LINKAGE WITH A BILLING-SCHEDULE LINKAGE.
001100*----------------------------------------------------------------*
001200 01  INVLNK-RECORD.
001300     05  INVLK-INTERVAL                 PIC X(10).
001400     05  INVLK-INTERVAL-COUNT            PIC 9(03) COMP.
001500     05  INVLK-TRIAL-DAYS                PIC 9(03) COMP.
001600     05  INVLK-START-DATE                PIC 9(08).
001700     05  INVLK-TRIAL-END-DATE            PIC 9(08).
001800     05  INVLK-NEXT-BILL-DATE            PIC 9(08).
001900     05  INVLK-SCHEDULE-LENGTH           PIC 9(05) COMP.
002000     05  INVLK-SCHEDULE-UNIT             PIC X(06).
002100*        DAYS OR MONTHS
002200     05  INVLK-RETURN-CODE               PIC S9(03) COMP-3.
002300         88  INVLK-RC-OK                        VALUE ZERO.
002400         88  INVLK-RC-BAD-INTERVAL              VALUE 8.
002500     05  FILLER                          PIC X(10).
