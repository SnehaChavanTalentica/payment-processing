000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUBXINTV.
000300 AUTHOR. O YUEN.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 05 JANUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : BILLING-INTERVAL NORMALIZATION SUBROUTINE.
001000*   CALLED FROM SUBXBATC TO TURN A SUBSCRIPTION'S INTERVAL CODE
001100*   AND TRIAL DAYS INTO A TRIAL-END DATE, A NEXT-BILLING DATE,
001200*   AND A NORMALIZED GATEWAY SCHEDULE LENGTH/UNIT.
001300*----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------------*
001600* ORIG   - OYUEN     - 05/01/1994 - TRANSMITTAL DATE TABLE CHECK      ORIG
001700*   INITIAL VERSION - VALIDATED TRANSMITTAL DATES AGAINST THE
001800*   SETTLEMENT-WINDOW TABLE FOR THE OVERNIGHT POSTING RUN.
001900* Y2K021 - TMPSRK   - 29/09/1998 - Y2K REMEDIATION                  Y2K021
002000*   WIDEN THE WORKING DATE FIELDS TO CCYYMMDD AND REWRITE THE
002100*   CENTURY-ROLLOVER EDGE OF THE CALENDAR-DAY ADD ROUTINE.
002200* CR4890 - OYUEN     - 05/01/2021 - SETL PHASE 2                    CR4890
002300*   REPURPOSED AS THE SUBSCRIPTION BILLING-SCHEDULE ROUTINE.  OLD
002400*   TRANSMITTAL-DATE TABLE CHECK REMOVED; CALENDAR-DAY ADD LOGIC
002500*   KEPT AND REUSED FOR THE TRIAL-END CALCULATION.
002600* CR5211 - OYUEN     - 19/06/2022 - SETL PHASE 3                    CR5211
002700*   ADD THE INTERVAL-NORMALIZATION TABLE (DAILY/WEEKLY/MONTHLY/
002800*   YEARLY) FOR THE GATEWAY SCHEDULE LENGTH AND UNIT.
002900* CR5897 - OYUEN     - 16/09/2023 - SETL PHASE 5                    CR5897
003000*   B100/C100/D100 BELOW READ AND SET WK-N-DAYS-IN-MONTH AND
003100*   WK-N-LEAP-YEAR-SW, BUT THOSE FIELDS LIVE IN THE COMMON WORK
003200*   AREA (COPY PYMCMWS BELOW), NOT HERE - NOTED AT THE COPY
003300*   STATEMENT SO THE NEXT READER DOES NOT GO LOOKING FOR THEM.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004100        UPSI-0 IS UPSI-SWITCH-0.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500***********************
004600 01  WK-C-COMMON.
004700*    CR5897 - WK-N-DAYS-IN-MONTH AND WK-N-LEAP-YEAR-SW (WITH
004800*    88 WK-N-LEAP-YEAR) COME IN HERE OFF PYMCMWS - USED BELOW BY
004900*    C100-DETERMINE-DAYS-IN-MONTH AND D100-DETERMINE-LEAP-YEAR.
005000     COPY PYMCMWS.
005100
005200 01  WK-N-WORK-AREA.
005300     05  WK-N-WORK-DATE               PIC 9(08).
005400     05  WK-N-WORK-DATE-R REDEFINES WK-N-WORK-DATE.
005500         10  WK-N-WORK-CCYY           PIC 9(04).
005600         10  WK-N-WORK-MM             PIC 9(02).
005700         10  WK-N-WORK-DD             PIC 9(02).
005800     05  WK-N-REMAINING-DAYS          PIC 9(03) COMP.
005900     05  WK-N-DUMMY-QUOTIENT          PIC 9(06) COMP.
006000     05  WK-N-REM-4                   PIC 9(02) COMP.
006100     05  WK-N-REM-100                 PIC 9(02) COMP.
006200     05  WK-N-REM-400                 PIC 9(03) COMP.
006300     05  WK-N-RESULT-DATE             PIC 9(08).
006400     05  WK-N-RESULT-DATE-R REDEFINES WK-N-RESULT-DATE.
006500         10  WK-N-RESULT-CCYY          PIC 9(04).
006600         10  WK-N-RESULT-MM            PIC 9(02).
006700         10  WK-N-RESULT-DD            PIC 9(02).
006800     05  FILLER                       PIC X(05).
006900
007000 LINKAGE SECTION.
007100****************
007200     COPY INVLNK.
007300
007400 PROCEDURE DIVISION USING INVLNK-RECORD.
007500****************************************
007600 MAIN-MODULE.
007700     SET INVLK-RC-OK TO TRUE.
007800     PERFORM A100-NORMALIZE-SCHEDULE
007900        THRU A199-NORMALIZE-SCHEDULE-EX.
008000     PERFORM A200-CALCULATE-BILLING-DATES
008100        THRU A299-CALCULATE-BILLING-DATES-EX.
008200     GOBACK.
008300
008400 A100-NORMALIZE-SCHEDULE.
008500*    TURN THE SUBSCRIPTION'S INTERVAL CODE INTO A PLAIN DAYS-OR-
008600*    MONTHS SCHEDULE LENGTH FOR THE GATEWAY.
008700     EVALUATE INVLK-INTERVAL
008800        WHEN "DAILY"
008900           MOVE INVLK-INTERVAL-COUNT TO INVLK-SCHEDULE-LENGTH
009000           MOVE "DAYS"               TO INVLK-SCHEDULE-UNIT
009100        WHEN "WEEKLY"
009200           COMPUTE INVLK-SCHEDULE-LENGTH =
009300                   INVLK-INTERVAL-COUNT * 7
009400           MOVE "DAYS"               TO INVLK-SCHEDULE-UNIT
009500        WHEN "MONTHLY"
009600           MOVE INVLK-INTERVAL-COUNT TO INVLK-SCHEDULE-LENGTH
009700           MOVE "MONTHS"             TO INVLK-SCHEDULE-UNIT
009800        WHEN "YEARLY"
009900           COMPUTE INVLK-SCHEDULE-LENGTH =
010000                   INVLK-INTERVAL-COUNT * 12
010100           MOVE "MONTHS"             TO INVLK-SCHEDULE-UNIT
010200        WHEN OTHER
010300           SET INVLK-RC-BAD-INTERVAL TO TRUE
010400     END-EVALUATE.
010500 A199-NORMALIZE-SCHEDULE-EX.
010600     EXIT.
010700
010800 A200-CALCULATE-BILLING-DATES.
010900*    WHEN A TRIAL IS PRESENT, BILLING STARTS AT THE END OF THE
011000*    TRIAL; OTHERWISE BILLING STARTS ON THE SUBSCRIPTION START
011100*    DATE ITSELF.
011200     IF INVLK-TRIAL-DAYS > 0
011300        MOVE INVLK-START-DATE TO WK-N-WORK-DATE
011400        MOVE INVLK-TRIAL-DAYS TO WK-N-REMAINING-DAYS
011500        PERFORM B100-ADD-ONE-CALENDAR-DAY
011600           THRU B199-ADD-ONE-CALENDAR-DAY-EX
011700           UNTIL WK-N-REMAINING-DAYS = 0
011800        MOVE WK-N-WORK-DATE TO WK-N-RESULT-DATE
011900        MOVE WK-N-RESULT-DATE TO INVLK-TRIAL-END-DATE
012000        MOVE WK-N-RESULT-DATE TO INVLK-NEXT-BILL-DATE
012100     ELSE
012200        MOVE ZERO             TO INVLK-TRIAL-END-DATE
012300        MOVE INVLK-START-DATE TO INVLK-NEXT-BILL-DATE
012400     END-IF.
012500 A299-CALCULATE-BILLING-DATES-EX.
012600     EXIT.
012700
012800 B100-ADD-ONE-CALENDAR-DAY.
012900     ADD 1 TO WK-N-WORK-DD.
013000     PERFORM C100-DETERMINE-DAYS-IN-MONTH
013100        THRU C199-DETERMINE-DAYS-IN-MONTH-EX.
013200     IF WK-N-WORK-DD > WK-N-DAYS-IN-MONTH
013300        MOVE 1 TO WK-N-WORK-DD
013400        ADD 1 TO WK-N-WORK-MM
013500        IF WK-N-WORK-MM > 12
013600           MOVE 1 TO WK-N-WORK-MM
013700           ADD 1 TO WK-N-WORK-CCYY
013800        END-IF
013900     END-IF.
014000     SUBTRACT 1 FROM WK-N-REMAINING-DAYS.
014100 B199-ADD-ONE-CALENDAR-DAY-EX.
014200     EXIT.
014300
014400 C100-DETERMINE-DAYS-IN-MONTH.
014500     EVALUATE WK-N-WORK-MM
014600        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
014700           MOVE 31 TO WK-N-DAYS-IN-MONTH
014800        WHEN 4 WHEN 6 WHEN 9 WHEN 11
014900           MOVE 30 TO WK-N-DAYS-IN-MONTH
015000        WHEN 2
015100           PERFORM D100-DETERMINE-LEAP-YEAR
015200              THRU D199-DETERMINE-LEAP-YEAR-EX
015300           IF WK-N-LEAP-YEAR
015400              MOVE 29 TO WK-N-DAYS-IN-MONTH
015500           ELSE
015600              MOVE 28 TO WK-N-DAYS-IN-MONTH
015700           END-IF
015800     END-EVALUATE.
015900 C199-DETERMINE-DAYS-IN-MONTH-EX.
016000     EXIT.
016100
016200 D100-DETERMINE-LEAP-YEAR.
016300*    A YEAR IS A LEAP YEAR WHEN DIVISIBLE BY 4, EXCEPT CENTURY
016400*    YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.
016500     MOVE "N" TO WK-N-LEAP-YEAR-SW.
016600     DIVIDE WK-N-WORK-CCYY BY 4
016700        GIVING WK-N-DUMMY-QUOTIENT REMAINDER WK-N-REM-4.
016800     IF WK-N-REM-4 = 0
016900        DIVIDE WK-N-WORK-CCYY BY 100
017000           GIVING WK-N-DUMMY-QUOTIENT REMAINDER WK-N-REM-100
017100        IF WK-N-REM-100 NOT = 0
017200           MOVE "Y" TO WK-N-LEAP-YEAR-SW
017300        ELSE
017400           DIVIDE WK-N-WORK-CCYY BY 400
017500              GIVING WK-N-DUMMY-QUOTIENT REMAINDER WK-N-REM-400
017600           IF WK-N-REM-400 = 0
017700              MOVE "Y" TO WK-N-LEAP-YEAR-SW
017800           END-IF
017900        END-IF
018000     END-IF.
018100 D199-DETERMINE-LEAP-YEAR-EX.
018200     EXIT.
