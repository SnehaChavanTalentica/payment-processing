000100* AUDLOG.cpybk
000200* I-O FORMAT: AUDLOGR  FROM FILE AUDLOG  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* AUDIT LOG - ONE OUTPUT RECORD PER ACTION TAKEN AGAINST A
000500* TRANSACTION, SUBSCRIPTION, OR WEBHOOK EVENT.  WRITTEN ONLY BY
000600* AUDXLOGR.  REPLACES THE OLD SHORT POSTING-ADVICE LINKAGE RECORD.
000700*----------------------------------------------------------------*
000800* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000900*   INITIAL VERSION.
001000* CR5512 - PATCHEN - 02/11/2021 - SETL PHASE 4                      CR5512
001100*   AUD-ENTITY-TYPE WIDENED TO COVER WEBHOOK ROWS.
001200*----------------------------------------------------------------*
001300 01  AUDLOG-RECORD.
001400     05  AUD-ENTITY-TYPE               PIC X(12).
001500*        TRANSACTION / SUBSCRIPTION / WEBHOOK
001600     05  AUD-ENTITY-ID                 PIC X(12).
001700     05  AUD-ACTION                    PIC X(25).
001800     05  AUD-ACTION-R REDEFINES AUD-ACTION.
001900         10  AUD-ACTION-VERB           PIC X(15).
002000         10  AUD-ACTION-RESULT         PIC X(10).
002100     05  AUD-SUCCESS                   PIC X(01).
002200         88  AUD-WAS-SUCCESSFUL                VALUE "Y".
002300         88  AUD-WAS-UNSUCCESSFUL              VALUE "N".
002400     05  AUD-ERROR-MSG                 PIC X(50).
002500     05  AUD-CORRELATION-ID            PIC X(20).
002600     05  AUD-TIMESTAMP                 PIC 9(14).
002700     05  AUD-TIMESTAMP-R REDEFINES AUD-TIMESTAMP.
002800         10  AUD-TS-DATE               PIC 9(08).
002900         10  AUD-TS-TIME               PIC 9(06).
003000     05  FILLER                        PIC X(20).
