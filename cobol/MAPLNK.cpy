000100* MAPLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO WHKXMAP.  CALLER SUPPLIES THE RAW
000400* GATEWAY EVENT-TYPE STRING; WHKXMAP RETURNS THE CANONICAL
000500* EVENT-TYPE CODE, MIRRORING THE OLD APPLICATION-PARAMETER LOOKUP
000600* LINKAGE.
000700*----------------------------------------------------------------*
000800* CR5512 - PATCHEN - 02/11/2021 - SETL PHASE 4                      CR5512
000900*   INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 01  MAPLNK-RECORD.
001200     05  MAPLK-RAW-EVENT-TYPE            PIC X(50).
001300     05  MAPLK-CANONICAL-TYPE            PIC X(20).
001400         88  MAPLK-IS-UNKNOWN                   VALUE "UNKNOWN".
001500     05  FILLER                          PIC X(10).
