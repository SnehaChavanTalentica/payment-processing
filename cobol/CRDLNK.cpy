000100* CRDLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO PYMXCARD.  CALLER SUPPLIES THE PAN IN
000400* CRDLK-CARD-NUMBER; PYMXCARD RETURNS THE BRAND AND LAST-4.
000500*----------------------------------------------------------------*
000600* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000700*   INITIAL VERSION - REPLACES THE OLD FALLBACK-KEY LOOKUP
000800*   LINKAGE WITH A CARD-BRAND LOOKUP LINKAGE.
000900*----------------------------------------------------------------*
001000 01  CRDLNK-RECORD.
001100     05  CRDLK-CARD-NUMBER             PIC X(19).
001200     05  CRDLK-CARD-NUMBER-R REDEFINES
001300         CRDLK-CARD-NUMBER.
001400         10  CRDLK-LEAD-4              PIC X(04).
001500         10  FILLER                    PIC X(15).
001600     05  CRDLK-BRAND                   PIC X(10).
001700     05  CRDLK-LAST-4                  PIC X(04).
001800     05  FILLER                        PIC X(10).
