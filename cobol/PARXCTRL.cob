000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARXCTRL.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 14 MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : CONTROL-PARAMETER DEFAULTS SUBROUTINE.
001000*   CALLED FROM PYMXBATC AND SUBXBATC TO RETURN THE DEFAULT AND
001100*   MINIMUM VALUES FOR WHICHEVER REQUEST GROUP (PAYMENT OR
001200*   SUBSCRIPTION) THE CALLER IS PROCESSING.
001300*----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------------*
001600* ORIG   - RHOWE    - 14/03/1993 - GLOBAL PARAMETER LOOKUP            ORIG
001700*   INITIAL VERSION - GLOBAL-PARAMETER LOOKUP ROUTINE RETURNING
001800*   SITE-WIDE POSTING CONSTANTS TO THE OVERNIGHT SUBROUTINES.
001900* Y2K020 - TMPSRK   - 18/09/1998 - Y2K REMEDIATION                  Y2K020
002000*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002100* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002200*   REPURPOSED AS THE CARD-SETTLEMENT CONTROL-PARAMETER ROUTINE.
002300*   OLD POSTING CONSTANTS REMOVED; PAYMENT/SUBSCRIPTION DEFAULT
002400*   GROUP ADDED.
002500* CR5210 - OYUEN    - 19/06/2022 - SETL PHASE 3                     CR5210
002600*   ADD CTLK-DEFAULT-TOTAL-CYCLES FOR OPEN-ENDED SUBSCRIPTIONS.
002700* CR5893 - OYUEN    - 14/09/2023 - SETL PHASE 5                     CR5893
002800*   PYMXBATC NOW CALLS THIS ROUTINE TOO, FOR THE PAYMENT-GROUP
002900*   MINIMUM-AMOUNT EDIT.  NO LOGIC CHANGE HERE, SECOND CALLER ONLY.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003600        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003700        UPSI-0 IS UPSI-SWITCH-0.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100***********************
004200 01  WK-C-COMMON.
004300     COPY PYMCMWS.
004400
004500 01  WK-N-WORK-AREA.
004600     05  WK-N-MIN-AMOUNT-WORK          PIC S9(15)V9(4) COMP-3.
004700     05  WK-N-MIN-AMOUNT-WORK-R REDEFINES WK-N-MIN-AMOUNT-WORK.
004800         10  WK-N-MIN-WHOLE             PIC S9(15).
004900         10  WK-N-MIN-FRACTION          PIC 9(04).
005000     05  WK-N-CURRENCY-WORK            PIC X(03).
005100     05  WK-N-CURRENCY-WORK-R REDEFINES WK-N-CURRENCY-WORK.
005200         10  WK-N-CURRENCY-HI           PIC X(01).
005300         10  WK-N-CURRENCY-LO           PIC X(02).
005400     05  FILLER                        PIC X(05).
005500
005600 LINKAGE SECTION.
005700****************
005800     COPY CTLLNK.
005900
006000 PROCEDURE DIVISION USING CTLLNK-RECORD.
006100****************************************
006200 MAIN-MODULE.
006300     EVALUATE TRUE
006400        WHEN CTLK-GROUP-PAYMENT
006500           PERFORM A100-SET-PAYMENT-DEFAULTS
006600              THRU A199-SET-PAYMENT-DEFAULTS-EX
006700        WHEN CTLK-GROUP-SUBSCRIPTION
006800           PERFORM A200-SET-SUBSCRIPTION-DEFAULTS
006900              THRU A299-SET-SUBSCRIPTION-DEFAULTS-EX
007000     END-EVALUATE.
007100     GOBACK.
007200
007300 A100-SET-PAYMENT-DEFAULTS.
007400     MOVE .01   TO WK-N-MIN-AMOUNT-WORK.
007500     MOVE "USD" TO WK-N-CURRENCY-WORK.
007600     MOVE WK-N-MIN-AMOUNT-WORK TO CTLK-MIN-AMOUNT.
007700     MOVE WK-N-CURRENCY-WORK   TO CTLK-DEFAULT-CURRENCY.
007800     MOVE ZERO  TO CTLK-DEFAULT-INTERVAL-COUNT.
007900     MOVE ZERO  TO CTLK-DEFAULT-TOTAL-CYCLES.
008000 A199-SET-PAYMENT-DEFAULTS-EX.
008100     EXIT.
008200
008300 A200-SET-SUBSCRIPTION-DEFAULTS.
008400     MOVE .01   TO WK-N-MIN-AMOUNT-WORK.
008500     MOVE "USD" TO WK-N-CURRENCY-WORK.
008600     MOVE WK-N-MIN-AMOUNT-WORK TO CTLK-MIN-AMOUNT.
008700     MOVE WK-N-CURRENCY-WORK   TO CTLK-DEFAULT-CURRENCY.
008800     MOVE 1     TO CTLK-DEFAULT-INTERVAL-COUNT.
008900     MOVE 9999  TO CTLK-DEFAULT-TOTAL-CYCLES.
009000 A299-SET-SUBSCRIPTION-DEFAULTS-EX.
009100     EXIT.
