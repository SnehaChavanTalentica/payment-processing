000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AUDXLOGR.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 14 MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : AUDIT LOGGER COMMON SUBROUTINE.
001000*   CALLED ONCE PER ACTION FROM PYMXBATC, SUBXBATC, AND WHKXBATC.
001100*   WRITES ONE AUDIT-LOG RECORD, DERIVING THE SUCCESS INDICATOR
001200*   FROM WHETHER THE CALLER'S STATUS TEXT CONTAINS "FAILED".
001300*----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------------*
001600* ORIG   - RHOWE    - 14/03/1993 - EXCEPTION LOG COMMON ROUTINE       ORIG
001700*   INITIAL VERSION - COMMON EXCEPTION-LOGGING ROUTINE SHARED BY
001800*   THE OVERNIGHT POSTING SUBROUTINES.
001900* Y2K020 - TMPSRK   - 18/09/1998 - Y2K REMEDIATION                  Y2K020
002000*   WIDEN THE LOG TIMESTAMP FIELD TO A 14-DIGIT CCYYMMDDHHMMSS.
002100* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002200*   REPURPOSED AS THE SHARED AUDIT-LOG WRITER FOR THE CARD
002300*   SETTLEMENT SUITE.  ENTITY-TYPE/ID/ACTION LINKAGE FIELDS
002400*   ADDED IN PLACE OF THE OLD POSTING-EXCEPTION FIELDS.
002500* CR5512 - PATCHEN  - 02/11/2021 - SETL PHASE 4                     CR5512
002600*   WIDEN AUDLK-ENTITY-TYPE SO WEBHOOK ROWS FIT.
002700*----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003400        UPSI-0 IS UPSI-SWITCH-0.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT AUDLOG ASSIGN TO DATABASE-AUDLOG
003900        ORGANIZATION IS SEQUENTIAL
004000     FILE STATUS IS WK-C-FILE-STATUS.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400***************
004500 FD  AUDLOG
004600        LABEL RECORDS ARE OMITTED
004700 DATA RECORD IS AUDLOG-RECORD.
004800     COPY AUDLOG.
004900
005000 WORKING-STORAGE SECTION.
005100***********************
005200 01  WK-C-COMMON.
005300     COPY PYMCMWS.
005400
005500 01  WK-N-WORK-AREA.
005600     05  WK-N-FIRST-TIME          PIC X(01) VALUE "Y".
005700         88  WK-N-IS-FIRST-TIME           VALUE "Y".
005800     05  WK-N-MSG-LENGTH           PIC 9(03) COMP.
005900     05  WK-N-SCAN-IDX             PIC 9(03) COMP.
006000     05  WK-N-FOUND-SW             PIC X(01) VALUE "N".
006100         88  WK-N-FOUND-FAILED             VALUE "Y".
006200     05  FILLER                    PIC X(05).
006300
006400 LINKAGE SECTION.
006500****************
006600     COPY AUDLNK.
006700
006800 PROCEDURE DIVISION USING AUDLNK-RECORD.
006900***************************************
007000 MAIN-MODULE.
007100     IF WK-N-IS-FIRST-TIME
007200        OPEN EXTEND AUDLOG
007300        IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "05"
007400           OPEN OUTPUT AUDLOG
007500        END-IF
007600        MOVE "N" TO WK-N-FIRST-TIME
007700     END-IF.
007800     MOVE ZERO TO AUDLK-RETURN-CODE.
007900     PERFORM A100-BUILD-AUDIT-RECORD THRU A199-BUILD-AUDIT-RECORD-EX.
008000     WRITE AUDLOG-RECORD.
008100     IF NOT WK-C-SUCCESSFUL
008200        SET AUDLK-RC-WRITE-ERROR TO TRUE
008300     END-IF.
008400     GOBACK.
008500
008600 A100-BUILD-AUDIT-RECORD.
008700     MOVE AUDLK-ENTITY-TYPE TO AUD-ENTITY-TYPE.
008800     MOVE AUDLK-ENTITY-ID TO AUD-ENTITY-ID.
008900     MOVE AUDLK-ACTION TO AUD-ACTION.
009000     MOVE AUDLK-ERROR-MSG TO AUD-ERROR-MSG.
009100     MOVE AUDLK-CORRELATION-ID TO AUD-CORRELATION-ID.
009200     MOVE AUDLK-RUN-TIMESTAMP TO AUD-TIMESTAMP.
009300     PERFORM B100-SCAN-FOR-FAILED THRU B199-SCAN-FOR-FAILED-EX.
009400     IF WK-N-FOUND-FAILED
009500        SET AUD-WAS-UNSUCCESSFUL TO TRUE
009600     ELSE
009700        SET AUD-WAS-SUCCESSFUL TO TRUE
009800     END-IF.
009900 A199-BUILD-AUDIT-RECORD-EX.
010000     EXIT.
010100
010200 B100-SCAN-FOR-FAILED.
010300     MOVE "N" TO WK-N-FOUND-SW.
010400     MOVE 1   TO WK-N-SCAN-IDX.
010500     PERFORM B110-TEST-ONE-POSITION
010600        UNTIL WK-N-SCAN-IDX > 14 OR WK-N-FOUND-FAILED.
010700 B199-SCAN-FOR-FAILED-EX.
010800     EXIT.
010900
011000 B110-TEST-ONE-POSITION.
011100     IF AUDLK-STATUS-TEXT(WK-N-SCAN-IDX:6) = "FAILED"
011200        MOVE "Y" TO WK-N-FOUND-SW
011300     ELSE
011400        ADD 1 TO WK-N-SCAN-IDX
011500     END-IF.
011600 B119-TEST-ONE-POSITION-EX.
011700     EXIT.
