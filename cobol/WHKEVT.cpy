000100* WHKEVT.cpybk
000200* I-O FORMAT: WHKEVTR  FROM FILE WHKEVT  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* WEBHOOK EVENT - ONE INBOUND GATEWAY NOTIFICATION PER RECORD.
000500* READ BY WHKXBATC.  ONE RECORD PER NOTIFICATION POSTED BY THE
000600* CARD GATEWAY; SAME SMALL LAYOUT AS THE OTHER INBOUND REQUEST
000700* RECORDS IN THIS LIBRARY.
000800*----------------------------------------------------------------*
000900* CR5512 - PATCHEN - 02/11/2021 - SETL PHASE 4                      CR5512
001000*   INITIAL VERSION - GATEWAY NOTIFICATION INTAKE FOR SETL.
001100* CR5892 - OYUEN   - 09/01/2023 - SETL PHASE 5                      CR5892
001200*   ADD WHE-GW-ENVIRONMENT, WHE-RECEIVED-TS, WHE-REDELIVERY-COUNT
001300*   AND WHE-GW-SIGNATURE TO MATCH THE FULL GATEWAY PAYLOAD.
001400*----------------------------------------------------------------*
001500 01  WHKEVT-RECORD.
001600     05  WHE-EVENT-ID                  PIC X(30).
001700     05  WHE-EVENT-TYPE-RAW            PIC X(50).
001800     05  WHE-EVENT-TYPE-R REDEFINES
001900         WHE-EVENT-TYPE-RAW.
002000         10  WHE-RAW-SEGMENT           PIC X(10)
002100                                        OCCURS 5 TIMES.
002200     05  WHE-GW-TRANS-ID               PIC X(20).
002300     05  WHE-GW-ENVIRONMENT            PIC X(04).
002400*        LIVE / TEST - NOT TESTED BY THIS BATCH, CARRIED THROUGH
002500*        FOR THE AUDIT TRAIL ONLY
002600     05  WHE-RECEIVED-TS               PIC 9(14).
002700*        CCYYMMDDHHMMSS STAMPED BY THE GATEWAY WHEN IT POSTED
002800*        THE NOTIFICATION, NOT WHEN THIS RUN PICKED IT UP
002900     05  WHE-REDELIVERY-COUNT          PIC 9(02).
003000*        GATEWAY'S OWN RE-POST COUNTER - NOT THE SAME THING AS
003100*        THIS BATCH'S IN-RUN DUPLICATE-EVENT-ID SKIP
003200     05  WHE-GW-SIGNATURE              PIC X(40).
003300*        PAYLOAD SIGNATURE - VERIFIED UPSTREAM OF THIS FILE
003400     05  FILLER                        PIC X(16).
