000100* PYMREQ.cpybk
000200* I-O FORMAT: PYMREQR  FROM FILE PYMREQ  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* PAYMENT REQUEST - ONE INBOUND CARD ACTION PER RECORD.  READ BY
000500* PYMXBATC.  REPLACES THE OLD WIRE-ADVICE TAG-GROUP SHAPE WITH A
000600* FLAT CARD-ACTION REQUEST.
000700*----------------------------------------------------------------*
000800* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000900*   INITIAL VERSION.
001000* CR4777 - PATCHEN - 30/08/2020 - SETL PHASE 2                      CR4777
001100*   ADD REQ-FULL-REFUND-FLAG AND REQ-REASON FOR VOID/REFUND.
001200* CR5210 - OYUEN   - 19/06/2022 - SETL PHASE 3                      CR5210
001300*   ADD REQ-GW-DISPOSITION / REQ-GW-ERROR-CODE - THE GATEWAY CALL
001400*   ITSELF IS SIMULATED UPSTREAM OF THIS FILE.
001500*----------------------------------------------------------------*
001600 01  PYMREQ-RECORD.
001700     05  REQ-ACTION                    PIC X(10).
001800*        PURCHASE / AUTHORIZE / CAPTURE / VOID / REFUND
001900     05  REQ-TRANS-ID                  PIC X(12).
002000     05  REQ-ORDER-ID                  PIC X(20).
002100     05  REQ-CUSTOMER-ID               PIC X(20).
002200     05  REQ-CUSTOMER-EMAIL            PIC X(40).
002300     05  REQ-AMOUNT                    PIC S9(15)V9(4) COMP-3.
002400     05  REQ-CURRENCY                  PIC X(03).
002500     05  REQ-CARD-NUMBER               PIC X(19).
002600     05  REQ-CARD-NUMBER-R REDEFINES
002700         REQ-CARD-NUMBER.
002800         10  REQ-CARD-LEAD-4           PIC X(04).
002900         10  FILLER                    PIC X(15).
003000     05  REQ-EXP-MONTH                 PIC X(02).
003100     05  REQ-EXP-YEAR                  PIC X(04).
003200     05  REQ-FULL-REFUND-FLAG          PIC X(01).
003300         88  REQ-FULL-REFUND                  VALUE "Y".
003400     05  REQ-REASON                    PIC X(50).
003500     05  REQ-IDEMPOTENCY-KEY           PIC X(30).
003600     05  REQ-CORRELATION-ID            PIC X(20).
003700     05  REQ-GW-DISPOSITION            PIC X(01).
003800         88  REQ-GW-APPROVED                   VALUE "A".
003900         88  REQ-GW-DECLINED                   VALUE "D".
004000     05  REQ-GW-ERROR-CODE             PIC X(10).
004100     05  REQ-BILL-BLOCK.
004200         10  REQ-BILL-FIRST-NAME       PIC X(20).
004300         10  REQ-BILL-LAST-NAME        PIC X(20).
004400         10  REQ-BILL-CITY             PIC X(20).
004500         10  REQ-BILL-STATE            PIC X(02).
004600         10  REQ-BILL-ZIP              PIC X(10).
004700         10  REQ-BILL-COUNTRY          PIC X(03).
004800         10  REQ-BILL-ADDRESS          PIC X(25).
004900     05  FILLER                        PIC X(20).
