000100* SUBREQ.cpybk
000200* I-O FORMAT: SUBREQR  FROM FILE SUBREQ  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* SUBSCRIPTION REQUEST - ONE INBOUND RECURRING-BILLING ACTION
000500* PER RECORD.  READ BY SUBXBATC.  REPLACES THE OLD WIRE-ADVICE
000600* MID-SIZE ACTION RECORD.
000700*----------------------------------------------------------------*
000800* CR4402 - RHOWE   - 21/03/2019 - SETL PHASE 1                      CR4402
000900*   INITIAL VERSION.
001000* CR4890 - OYUEN   - 05/01/2021 - SETL PHASE 2                      CR4890
001100*   ADD SRQ-TOTAL-CYCLES, DEFAULT HANDLING ADDED IN SUBXBATC.
001200*----------------------------------------------------------------*
001300 01  SUBREQ-RECORD.
001400     05  SRQ-ACTION                    PIC X(10).
001500*        CREATE / UPDATE / CANCEL
001600     05  SRQ-SUB-ID                    PIC X(12).
001700     05  SRQ-NAME                      PIC X(30).
001800     05  SRQ-CUSTOMER-ID               PIC X(20).
001900     05  SRQ-CUSTOMER-EMAIL            PIC X(40).
002000     05  SRQ-AMOUNT                    PIC S9(15)V9(4) COMP-3.
002100     05  SRQ-CURRENCY                  PIC X(03).
002200     05  SRQ-INTERVAL                  PIC X(10).
002300     05  SRQ-INTERVAL-R REDEFINES SRQ-INTERVAL.
002400         10  SRQ-INTERVAL-LEAD         PIC X(04).
002500         10  FILLER                    PIC X(06).
002600     05  SRQ-INTERVAL-COUNT            PIC 9(03).
002700     05  SRQ-TRIAL-DAYS                PIC 9(03).
002800     05  SRQ-TRIAL-AMOUNT              PIC S9(15)V9(4) COMP-3.
002900     05  SRQ-START-DATE                PIC 9(08).
003000     05  SRQ-END-DATE                  PIC 9(08).
003100     05  SRQ-DATE-PAIR REDEFINES
003200         SRQ-START-DATE.
003300         10  SRQ-DATE-ENTRY            PIC 9(08)
003400                                        OCCURS 2 TIMES.
003500     05  SRQ-TOTAL-CYCLES              PIC 9(04).
003600     05  SRQ-CARD-NUMBER               PIC X(19).
003700     05  SRQ-EXP-MONTH                 PIC X(02).
003800     05  SRQ-EXP-YEAR                  PIC X(04).
003900     05  SRQ-IDEMPOTENCY-KEY           PIC X(30).
004000     05  SRQ-CORRELATION-ID            PIC X(20).
004100     05  SRQ-GW-DISPOSITION            PIC X(01).
004200         88  SRQ-GW-APPROVED                   VALUE "A".
004300         88  SRQ-GW-DECLINED                   VALUE "D".
004400     05  SRQ-GW-ERROR-CODE             PIC X(10).
004500     05  SRQ-BILL-BLOCK.
004600         10  SRQ-BILL-FIRST-NAME       PIC X(20).
004700         10  SRQ-BILL-LAST-NAME        PIC X(20).
004800         10  SRQ-BILL-CITY             PIC X(20).
004900         10  SRQ-BILL-STATE            PIC X(02).
005000         10  SRQ-BILL-ZIP              PIC X(10).
005100         10  SRQ-BILL-COUNTRY          PIC X(03).
005200         10  SRQ-BILL-ADDRESS          PIC X(25).
005300     05  FILLER                        PIC X(18).
