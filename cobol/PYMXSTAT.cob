000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PYMXSTAT.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 14 MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : TRANSACTION STATE-PREDICATE SUBROUTINE.
001000*   CALLED FROM PYMXBATC TO ANSWER WHETHER A TRANSACTION MAY BE
001100*   CAPTURED, VOIDED, REFUNDED OR PARTIALLY REFUNDED, GIVEN ITS
001200*   CURRENT STATUS AND TYPE.  OPTION CODE SELECTS THE PREDICATE.
001300*----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------------*
001600* ORIG   - RHOWE    - 14/03/1993 - LEDGER ACCOUNT STATUS LOOKUP       ORIG
001700*   INITIAL VERSION - GENERAL-LEDGER ACCOUNT-STATUS EVALUATE-
001800*   OPTION LOOKUP ROUTINE SHARED BY THE POSTING SUBROUTINES.
001900* Y2K020 - TMPSRK   - 18/09/1998 - Y2K REMEDIATION                  Y2K020
002000*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002100* CR4401 - RHOWE    - 14/03/2019 - SETL PHASE 1                     CR4401
002200*   REPURPOSED AS THE TRANSACTION STATE-PREDICATE ROUTINE FOR THE
002300*   CARD SETTLEMENT SUITE.  OLD ACCOUNT-STATUS OPTIONS 1-3
002400*   REPLACED WITH CAN-CAPTURE, CAN-VOID AND CAN-REFUND.
002500* CR4777 - PATCHEN  - 30/08/2020 - SETL PHASE 2                     CR4777
002600*   ADD OPTION 4, CAN-PARTIAL-REFUND, COMPARING STALK-TEST-AMOUNT
002700*   AGAINST THE CALLER-SUPPLIED REFUNDABLE AMOUNT.
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003500        UPSI-0 IS UPSI-SWITCH-0.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900***********************
004000 01  WK-C-COMMON.
004100     COPY PYMCMWS.
004200
004300 01  WK-N-WORK-AREA.
004400     05  WK-N-STATUS-CHECK            PIC X(01) VALUE "N".
004500         88  WK-N-STATUS-OK                   VALUE "Y".
004600     05  WK-N-STATUS-WORK             PIC X(20).
004700     05  WK-N-STATUS-WORK-R REDEFINES WK-N-STATUS-WORK.
004800         10  WK-N-STATUS-PREFIX        PIC X(08).
004900         10  FILLER                    PIC X(12).
005000     05  WK-N-HEADROOM-AMOUNT         PIC S9(15)V9(4) COMP-3.
005100     05  WK-N-HEADROOM-AMOUNT-R REDEFINES WK-N-HEADROOM-AMOUNT.
005200         10  WK-N-HEADROOM-SIGN-TEST   PIC S9(15).
005300         10  WK-N-HEADROOM-FRACTION    PIC 9(04).
005400     05  FILLER                       PIC X(05).
005500
005600 LINKAGE SECTION.
005700****************
005800     COPY STALNK.
005900
006000 PROCEDURE DIVISION USING STALNK-RECORD.
006100****************************************
006200 MAIN-MODULE.
006300     SET STALK-RESULT-NO TO TRUE.
006400     MOVE STALK-TXN-STATUS TO WK-N-STATUS-WORK.
006500     EVALUATE TRUE
006600        WHEN STALK-OPT-CAN-CAPTURE
006700           PERFORM A100-CHECK-CAN-CAPTURE
006800              THRU A199-CHECK-CAN-CAPTURE-EX
006900        WHEN STALK-OPT-CAN-VOID
007000           PERFORM A200-CHECK-CAN-VOID
007100              THRU A299-CHECK-CAN-VOID-EX
007200        WHEN STALK-OPT-CAN-REFUND
007300           PERFORM A300-CHECK-CAN-REFUND
007400              THRU A399-CHECK-CAN-REFUND-EX
007500        WHEN STALK-OPT-CAN-PARTIAL-REFUND
007600           PERFORM A400-CHECK-CAN-PARTIAL-REFUND
007700              THRU A499-CHECK-CAN-PARTIAL-REFUND-EX
007800     END-EVALUATE.
007900     GOBACK.
008000
008100 A100-CHECK-CAN-CAPTURE.
008200*    A TRANSACTION MAY BE CAPTURED ONLY WHILE IT IS STILL
008300*    AUTHORIZED AND THE ORIGINAL ACTION WAS AN AUTHORIZE.
008400     IF WK-N-STATUS-WORK = "AUTHORIZED"
008500        AND STALK-TXN-TYPE = "AUTHORIZE"
008600        SET STALK-RESULT-YES TO TRUE
008700     END-IF.
008800 A199-CHECK-CAN-CAPTURE-EX.
008900     EXIT.
009000
009100 A200-CHECK-CAN-VOID.
009200*    A TRANSACTION MAY BE VOIDED WHILE IT IS STILL AUTHORIZED
009300*    OR AFTER IT HAS BEEN CAPTURED BUT NOT YET SETTLED.
009400     IF WK-N-STATUS-WORK = "AUTHORIZED"
009500        OR WK-N-STATUS-WORK = "CAPTURED"
009600        SET STALK-RESULT-YES TO TRUE
009700     END-IF.
009800 A299-CHECK-CAN-VOID-EX.
009900     EXIT.
010000
010100 A300-CHECK-CAN-REFUND.
010200*    A TRANSACTION MAY BE REFUNDED ONCE IT HAS BEEN CAPTURED
010300*    OR HAS SETTLED.
010400     IF WK-N-STATUS-WORK = "CAPTURED"
010500        OR WK-N-STATUS-WORK = "SETTLED"
010600        SET STALK-RESULT-YES TO TRUE
010700     END-IF.
010800 A399-CHECK-CAN-REFUND-EX.
010900     EXIT.
011000
011100 A400-CHECK-CAN-PARTIAL-REFUND.
011200*    A PARTIAL REFUND IS ALLOWED WHEN THE TRANSACTION IS
011300*    REFUNDABLE AT ALL AND THE REQUESTED AMOUNT DOES NOT EXCEED
011400*    WHAT REMAINS REFUNDABLE.  HEADROOM IS THE REFUNDABLE AMOUNT
011500*    LESS THE AMOUNT ALREADY BEING TESTED; A NEGATIVE HEADROOM
011600*    SIGN MEANS THE REQUEST EXCEEDS WHAT IS LEFT TO REFUND.
011700     PERFORM A300-CHECK-CAN-REFUND THRU A399-CHECK-CAN-REFUND-EX.
011800     COMPUTE WK-N-HEADROOM-AMOUNT =
011900        STALK-REFUNDABLE-AMOUNT - STALK-TEST-AMOUNT.
012000     IF STALK-RESULT-YES
012100        AND WK-N-HEADROOM-SIGN-TEST NOT < ZERO
012200        SET STALK-RESULT-YES TO TRUE
012300     ELSE
012400        SET STALK-RESULT-NO TO TRUE
012500     END-IF.
012600 A499-CHECK-CAN-PARTIAL-REFUND-EX.
012700     EXIT.
