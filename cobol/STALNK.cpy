000100* STALNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO PYMXSTAT.  CALLER SETS STALK-OPTION TO
000400* PICK THE STATE PREDICATE, MIRRORING THE OLD ACCOUNT-STATUS
000500* EVALUATE-OPTION DISPATCH LINKAGE.
000600*----------------------------------------------------------------*
000700* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000800*   INITIAL VERSION.
000900* CR4777 - PATCHEN - 30/08/2020 - SETL PHASE 2                      CR4777
001000*   ADD OPTION 4, CAN-PARTIAL-REFUND, WITH STALK-TEST-AMOUNT.
001100*----------------------------------------------------------------*
001200 01  STALNK-RECORD.
001300     05  STALK-OPTION                  PIC 9(01) COMP.
001400         88  STALK-OPT-CAN-CAPTURE             VALUE 1.
001500         88  STALK-OPT-CAN-VOID                VALUE 2.
001600         88  STALK-OPT-CAN-REFUND               VALUE 3.
001700         88  STALK-OPT-CAN-PARTIAL-REFUND       VALUE 4.
001800     05  STALK-TXN-STATUS               PIC X(20).
001900     05  STALK-TXN-TYPE                 PIC X(10).
002000     05  STALK-REFUNDABLE-AMOUNT        PIC S9(15)V9(4) COMP-3.
002100     05  STALK-TEST-AMOUNT              PIC S9(15)V9(4) COMP-3.
002200     05  STALK-RESULT-SW                PIC X(01).
002300         88  STALK-RESULT-YES                  VALUE "Y".
002400         88  STALK-RESULT-NO                    VALUE "N".
002500     05  FILLER                         PIC X(10).
