000100* BILLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO PYMXBILL.  SHARED BY PYMXBATC AND
000400* SUBXBATC TO MOVE A REQUEST'S BILLING NAME/ADDRESS BLOCK OVER TO
000500* THE TARGET MASTER RECORD, NON-BLANK FIELDS ONLY ON UPDATE CALLS.
000600*----------------------------------------------------------------*
000700* CR4402 - RHOWE   - 21/03/2019 - SETL PHASE 1                      CR4402
000800*   INITIAL VERSION - REPLACES THE OLD NAME/ADDRESS TAG-FIELD
000900*   PARSER LINKAGE WITH A BILLING-BLOCK MOVER LINKAGE.
001000*----------------------------------------------------------------*
001100 01  BILLNK-RECORD.
001200     05  BILLK-MODE-SW                  PIC X(01).
001300         88  BILLK-MODE-REPLACE-ALL             VALUE "R".
001400         88  BILLK-MODE-NONBLANK-ONLY           VALUE "N".
001500     05  BILLK-SOURCE-BLOCK.
001600         10  BILLK-SRC-FIRST-NAME       PIC X(20).
001700         10  BILLK-SRC-LAST-NAME        PIC X(20).
001800         10  BILLK-SRC-CITY             PIC X(20).
001900         10  BILLK-SRC-STATE            PIC X(02).
002000         10  BILLK-SRC-ZIP              PIC X(10).
002100         10  BILLK-SRC-COUNTRY          PIC X(03).
002200         10  BILLK-SRC-ADDRESS          PIC X(25).
002300     05  BILLK-TARGET-BLOCK.
002400         10  BILLK-TGT-FIRST-NAME       PIC X(20).
002500         10  BILLK-TGT-LAST-NAME        PIC X(20).
002600         10  BILLK-TGT-CITY             PIC X(20).
002700         10  BILLK-TGT-STATE            PIC X(02).
002800         10  BILLK-TGT-ZIP              PIC X(10).
002900         10  BILLK-TGT-COUNTRY          PIC X(03).
003000         10  BILLK-TGT-ADDRESS          PIC X(25).
003100     05  FILLER                         PIC X(10).
