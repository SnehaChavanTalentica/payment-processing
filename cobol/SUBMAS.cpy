000100* SUBMAS.cpybk
000200* I-O FORMAT: SUBMASR  FROM FILE SUBMAS  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* SUBSCRIPTION MASTER - ONE ROW PER RECURRING-BILLING PLAN
000500* INSTANCE.  WRITTEN/REWRITTEN BY SUBXBATC.
000600*----------------------------------------------------------------*
000700* CR4402 - RHOWE   - 21/03/2019 - SETL PHASE 1                      CR4402
000800*   INITIAL VERSION - REPLACES THE OLD INCOMING-MESSAGE SHAPE
000900*   WITH THE RECURRING-BILLING SUBSCRIPTION LAYOUT.
001000* CR4890 - OYUEN   - 05/01/2021 - SETL PHASE 2                      CR4890
001100*   ADD SUB-FAILED-CYCLES AND SUB-GW-SUB-ID.
001200* CR5894 - OYUEN   - 15/09/2023 - SETL PHASE 5                      CR5894
001300*   ADD SUB-REMAINING-CYCLES - DERIVED BY SUBXBATC, NOT SENT IN
001400*   ON THE REQUEST.
001500*----------------------------------------------------------------*
001600 01  SUBMAS-RECORD.
001700     05  SUB-ID                        PIC X(12).
001800     05  SUB-NAME                      PIC X(30).
001900     05  SUB-CUSTOMER-ID               PIC X(20).
002000     05  SUB-CUSTOMER-EMAIL            PIC X(40).
002100     05  SUB-AMOUNT                    PIC S9(15)V9(4) COMP-3.
002200     05  SUB-CURRENCY                  PIC X(03).
002300     05  SUB-INTERVAL                  PIC X(10).
002400*        DAILY / WEEKLY / MONTHLY / YEARLY
002500     05  SUB-INTERVAL-COUNT            PIC 9(03).
002600     05  SUB-TRIAL-DAYS                PIC 9(03).
002700     05  SUB-TRIAL-AMOUNT              PIC S9(15)V9(4) COMP-3.
002800     05  SUB-START-DATE                PIC 9(08).
002900     05  SUB-END-DATE                  PIC 9(08).
003000     05  SUB-TOTAL-CYCLES              PIC 9(04).
003100     05  SUB-STATUS                    PIC X(12).
003200     05  SUB-STATUS-R REDEFINES SUB-STATUS.
003300         10  SUB-STATUS-GRP            PIC X(04).
003400         10  FILLER                    PIC X(08).
003500     05  SUB-TRIAL-END-DATE            PIC 9(08).
003600     05  SUB-NEXT-BILL-DATE            PIC 9(08).
003700     05  SUB-LAST-BILL-DATE            PIC 9(08).
003800     05  SUB-DATE-GROUP REDEFINES
003900         SUB-TRIAL-END-DATE.
004000         10  SUB-DATE-ENTRY            PIC 9(08)
004100                                        OCCURS 3 TIMES.
004200     05  SUB-COMPLETED-CYCLES          PIC 9(04).
004300     05  SUB-FAILED-CYCLES             PIC 9(04).
004400     05  SUB-CARD-NUMBER-MASK          PIC X(19).
004500     05  SUB-CARD-LAST4                PIC X(04).
004600     05  SUB-CARD-BRAND                PIC X(10).
004700     05  SUB-CARD-EXP-MONTH            PIC X(02).
004800     05  SUB-CARD-EXP-YEAR             PIC X(04).
004900     05  SUB-GW-SUB-ID                 PIC X(20).
005000     05  SUB-IDEMPOTENCY-KEY           PIC X(30).
005100     05  SUB-CORRELATION-ID            PIC X(20).
005200     05  SUB-GW-ERROR-CODE             PIC X(10).
005300     05  SUB-BILL-FIRST-NAME           PIC X(20).
005400     05  SUB-BILL-LAST-NAME            PIC X(20).
005500     05  SUB-BILL-CITY                 PIC X(20).
005600     05  SUB-BILL-STATE                PIC X(02).
005700     05  SUB-BILL-ZIP                  PIC X(10).
005800     05  SUB-BILL-COUNTRY              PIC X(03).
005900     05  SUB-BILL-ADDRESS              PIC X(25).
006000     05  SUB-REMAINING-CYCLES          PIC 9(04).
006100*        TOTAL-CYCLES MINUS COMPLETED-CYCLES; ZERO WHEN TOTAL-
006200*        CYCLES IS ZERO (OPEN-ENDED PLAN, NOTHING TO COUNT DOWN).
006300     05  FILLER                        PIC X(26).
