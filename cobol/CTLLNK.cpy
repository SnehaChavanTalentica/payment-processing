000100* CTLLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO PARXCTRL.  CALLER SUPPLIES WHICH
000400* CONTROL GROUP IT WANTS; PARXCTRL RETURNS THE DEFAULT/MINIMUM
000500* VALUES, MIRRORING THE OLD GLOBAL-PARAMETER LOOKUP LINKAGE.
000600*----------------------------------------------------------------*
000700* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000800*   INITIAL VERSION.
000900* CR5210 - OYUEN   - 19/06/2022 - SETL PHASE 3                      CR5210
001000*   ADD CTLK-DEFAULT-TOTAL-CYCLES FOR OPEN-ENDED SUBSCRIPTIONS.
001100*----------------------------------------------------------------*
001200 01  CTLLNK-RECORD.
001300     05  CTLK-GROUP-SW                  PIC X(01).
001400         88  CTLK-GROUP-PAYMENT                 VALUE "P".
001500         88  CTLK-GROUP-SUBSCRIPTION             VALUE "S".
001600     05  CTLK-MIN-AMOUNT                 PIC S9(15)V9(4) COMP-3.
001700     05  CTLK-DEFAULT-CURRENCY           PIC X(03).
001800     05  CTLK-DEFAULT-INTERVAL-COUNT     PIC 9(03) COMP.
001900     05  CTLK-DEFAULT-TOTAL-CYCLES       PIC 9(04) COMP.
002000     05  FILLER                          PIC X(10).
