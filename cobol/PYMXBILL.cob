000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PYMXBILL.
000300 AUTHOR. R HOWE.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 21 MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : BILLING NAME/ADDRESS BLOCK MOVER.
001000*   SHARED BY PYMXBATC AND SUBXBATC TO COPY A REQUEST'S BILLING
001100*   BLOCK ONTO THE MASTER RECORD.  ON CREATE THE ENTIRE BLOCK IS
001200*   REPLACED; ON UPDATE ONLY NON-BLANK SOURCE FIELDS OVERLAY THE
001300*   EXISTING TARGET VALUES.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* ORIG   - RHOWE    - 21/03/1993 - ADVICE FIELD PARSE ROUTINE         ORIG
001800*   INITIAL VERSION - PARSED NAME/ADDRESS SUBFIELDS OUT OF THE
001900*   INCOMING WIRE-ADVICE MESSAGE BLOCK.
002000* Y2K020 - TMPSRK   - 18/09/1998 - Y2K REMEDIATION                  Y2K020
002100*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002200* CR4402 - RHOWE    - 21/03/2019 - SETL PHASE 1                     CR4402
002300*   REPURPOSED AS THE BILLING-BLOCK MOVER FOR THE CARD SETTLEMENT
002400*   SUITE.  OLD ADVICE-PARSE LOGIC REMOVED.
002500* CR4890 - OYUEN    - 05/01/2021 - SETL PHASE 2                     CR4890
002600*   ADD BILLK-MODE-NONBLANK-ONLY FOR SUBSCRIPTION UPDATE REQUESTS
002700*   THAT SUPPLY ONLY THE FIELDS BEING CHANGED.
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003500        UPSI-0 IS UPSI-SWITCH-0.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900***********************
004000 01  WK-C-COMMON.
004100     COPY PYMCMWS.
004200
004300 01  WK-N-WORK-AREA.
004400     05  WK-N-FIELD-SW                PIC X(01) VALUE "N".
004500         88  WK-N-FIELD-IS-BLANK              VALUE "Y".
004600     05  WK-N-NAME-PAIR               PIC X(40).
004700     05  WK-N-NAME-PAIR-R REDEFINES WK-N-NAME-PAIR.
004800         10  WK-N-NAME-FIRST-COPY      PIC X(20).
004900         10  WK-N-NAME-LAST-COPY       PIC X(20).
005000     05  WK-N-ADDR-PAIR               PIC X(45).
005100     05  WK-N-ADDR-PAIR-R REDEFINES WK-N-ADDR-PAIR.
005200         10  WK-N-CITY-COPY            PIC X(20).
005300         10  WK-N-ADDR-LINE-COPY       PIC X(25).
005400     05  FILLER                       PIC X(05).
005500
005600 LINKAGE SECTION.
005700****************
005800     COPY BILLNK.
005900
006000 PROCEDURE DIVISION USING BILLNK-RECORD.
006100****************************************
006200 MAIN-MODULE.
006300     IF BILLK-MODE-REPLACE-ALL
006400        PERFORM A100-REPLACE-ALL-FIELDS
006500           THRU A199-REPLACE-ALL-FIELDS-EX
006600     ELSE
006700        PERFORM A200-APPLY-NONBLANK-FIELDS
006800           THRU A299-APPLY-NONBLANK-FIELDS-EX
006900     END-IF.
007000     GOBACK.
007100
007200 A100-REPLACE-ALL-FIELDS.
007300     MOVE BILLK-SRC-FIRST-NAME TO BILLK-TGT-FIRST-NAME.
007400     MOVE BILLK-SRC-LAST-NAME  TO BILLK-TGT-LAST-NAME.
007500     MOVE BILLK-SRC-CITY       TO BILLK-TGT-CITY.
007600     MOVE BILLK-SRC-STATE      TO BILLK-TGT-STATE.
007700     MOVE BILLK-SRC-ZIP        TO BILLK-TGT-ZIP.
007800     MOVE BILLK-SRC-COUNTRY    TO BILLK-TGT-COUNTRY.
007900     MOVE BILLK-SRC-ADDRESS    TO BILLK-TGT-ADDRESS.
008000 A199-REPLACE-ALL-FIELDS-EX.
008100     EXIT.
008200
008300 A200-APPLY-NONBLANK-FIELDS.
008400*    ONLY OVERLAY A TARGET FIELD WHEN THE MATCHING SOURCE FIELD
008500*    WAS ACTUALLY SUPPLIED ON THE UPDATE REQUEST.  NAME AND
008600*    ADDRESS ARE STAGED AS PAIRS FOR THE SCRUBBING DISPLAYS USED
008700*    WHEN THIS ROUTINE IS RUN UNDER TRACE.
008800     MOVE BILLK-SRC-FIRST-NAME TO WK-N-NAME-FIRST-COPY.
008900     MOVE BILLK-SRC-LAST-NAME  TO WK-N-NAME-LAST-COPY.
009000     MOVE BILLK-SRC-CITY       TO WK-N-CITY-COPY.
009100     MOVE BILLK-SRC-ADDRESS    TO WK-N-ADDR-LINE-COPY.
009200     IF BILLK-SRC-FIRST-NAME NOT = SPACES
009300        MOVE BILLK-SRC-FIRST-NAME TO BILLK-TGT-FIRST-NAME
009400     END-IF.
009500     IF BILLK-SRC-LAST-NAME NOT = SPACES
009600        MOVE BILLK-SRC-LAST-NAME TO BILLK-TGT-LAST-NAME
009700     END-IF.
009800     IF BILLK-SRC-CITY NOT = SPACES
009900        MOVE BILLK-SRC-CITY TO BILLK-TGT-CITY
010000     END-IF.
010100     IF BILLK-SRC-STATE NOT = SPACES
010200        MOVE BILLK-SRC-STATE TO BILLK-TGT-STATE
010300     END-IF.
010400     IF BILLK-SRC-ZIP NOT = SPACES
010500        MOVE BILLK-SRC-ZIP TO BILLK-TGT-ZIP
010600     END-IF.
010700     IF BILLK-SRC-COUNTRY NOT = SPACES
010800        MOVE BILLK-SRC-COUNTRY TO BILLK-TGT-COUNTRY
010900     END-IF.
011000     IF BILLK-SRC-ADDRESS NOT = SPACES
011100        MOVE BILLK-SRC-ADDRESS TO BILLK-TGT-ADDRESS
011200     END-IF.
011300 A299-APPLY-NONBLANK-FIELDS-EX.
011400     EXIT.
