000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WHKXBATC.
000300 AUTHOR. O YUEN.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03 MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : WEBHOOK EVENT POSTER BATCH DRIVER.
001000*   READS THE DAILY WEBHOOK-EVENT FILE RECEIVED FROM THE CARD
001100*   GATEWAY, MAPS EACH RAW EVENT TYPE TO A CANONICAL CODE, LOCATES
001200*   THE MATCHING TRANSACTION-MASTER ROW BY GATEWAY TRANSACTION
001300*   ID, AND APPLIES THE RESULTING STATE TRANSITION.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* ORIG   - TMPFYM   - 03/03/1994 - WIRE ADVICE POSTING RUN            ORIG
001800*   INITIAL VERSION - OVERNIGHT WIRE-ADVICE POSTING DRIVER FOR
001900*   THE CORRESPONDENT BANK NOTIFICATION BATCH.
002000* Y2K019 - TMPSRK   - 04/10/1998 - Y2K REMEDIATION                  Y2K019
002100*   WIDEN THE ADVICE-DATE FIELD TO CCYYMMDD.
002200* REL5A  - DWARING  - 14/01/2006 - RELEASE 5A                        REL5A
002300*   ADD SECOND-PASS RE-DRIVE FOR UNMATCHED ADVICES.
002400* CR5512 - PATCHEN  - 02/11/2021 - SETL PHASE 4                     CR5512
002500*   REPURPOSED THIS DRIVER FOR THE NEW CARD-GATEWAY WEBHOOK
002600*   NOTIFICATION SUITE.  OLD WIRE-ADVICE POSTING LOGIC REMOVED.
002700*   NEW WEBHOOK-EVENT INTAKE, EVENT-TYPE MAPPING, AND
002800*   TRANSACTION-MASTER STATE-TRANSITION LOGIC ADDED.
002900* CR5613 - PATCHEN  - 11/02/2022 - SETL PHASE 4                     CR5613
003000*   ADD IN-RUN DUPLICATE EVENT-ID SKIP.
003100* CR5891 - OYUEN    - 07/01/2023 - SETL PHASE 5                     CR5891
003200*   ADD FRAUD-HELD / FRAUD-DECLINED / FRAUD-APPROVED HANDLING.
003300* CR5895 - OYUEN    - 15/09/2023 - SETL PHASE 5                     CR5895
003400*   A CAPTURED/VOIDED EVENT THAT DID NOT MATCH THE REQUIRED
003500*   PRIOR STATUS WAS SILENTLY TREATED AS APPLIED.  ADD
003600*   C900-MARK-APPLY-FAILED SO A BAD TRANSITION BUMPS
003700*   TRNMAS-WEBHOOK-ATTEMPTS AND RECORDS THE ERROR INSTEAD OF
003800*   FALLING THROUGH AS A SUCCESS.  ALSO TIGHTENED C200-APPLY-
003900*   VOIDED'S GUARD TO AUTHORIZED-OR-CAPTURED.
004000* CR5899 - OYUEN    - 16/09/2023 - SETL PHASE 5                     CR5899
004100*   CR5895'S TIGHTENING OF C200-APPLY-VOIDED WAS WRONG.  A
004200*   PAYMENT_VOIDED ADVICE IS NOT THE SAME RULE AS THE SYNCHRONOUS
004300*   VOID PRECONDITION ON PYMXBATC'S C300-PROCESS-VOID.  THE
004400*   GATEWAY CAN VOID A DECLINED, FAILED, SETTLED, REFUNDED OR
004500*   PARTIALLY-REFUNDED ROW JUST AS WELL, AND THOSE WERE FALLING
004600*   INTO C900-MARK-APPLY-FAILED INSTEAD OF BEING APPLIED.  GUARD
004700*   WIDENED BACK TO "NOT ALREADY VOIDED".
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005500        UPSI-0 IS UPSI-SWITCH-0
005600           ON  STATUS IS U0-ON
005700           OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WHKEVT ASSIGN TO DATABASE-WHKEVT
006200        ORGANIZATION IS SEQUENTIAL
006300     FILE STATUS IS WK-C-FILE-STATUS.
006400
006500     SELECT TRNMAS ASSIGN TO DATABASE-TRNMAS
006600        ORGANIZATION IS SEQUENTIAL
006700     FILE STATUS IS WK-C-FILE-STATUS.
006800
006900     SELECT TRNMASO ASSIGN TO DATABASE-TRNMASO
007000        ORGANIZATION IS SEQUENTIAL
007100     FILE STATUS IS WK-C-FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500***************
007600 FD  WHKEVT
007700        LABEL RECORDS ARE OMITTED
007800 DATA RECORD IS WHKEVT-RECORD.
007900     COPY WHKEVT.
008000
008100 FD  TRNMAS
008200        LABEL RECORDS ARE OMITTED
008300 DATA RECORD IS TRNMAS-RECORD.
008400     COPY TRNMAS.
008500
008600 FD  TRNMASO
008700        LABEL RECORDS ARE OMITTED
008800 DATA RECORD IS TRNMASO-RECORD.
008900 01  TRNMASO-RECORD              PIC X(300).
009000
009100 WORKING-STORAGE SECTION.
009200***********************
009300 01  WK-C-COMMON.
009400     COPY PYMCMWS.
009500
009600 01  WK-N-WORK-AREA.
009700     05  WK-N-EOF-SW              PIC X(01) VALUE "N".
009800         88  WK-N-AT-EOF                  VALUE "Y".
009900     05  WK-N-TRNMAS-COUNT         PIC 9(05) COMP.
010000     05  WK-N-SEEN-COUNT           PIC 9(05) COMP.
010100     05  WK-N-REC-IDX              PIC 9(05) COMP.
010200     05  WK-N-FOUND-SW             PIC X(01) VALUE "N".
010300         88  WK-N-FOUND                   VALUE "Y".
010400     05  WK-N-DUP-SW               PIC X(01) VALUE "N".
010500         88  WK-N-DUPLICATE               VALUE "Y".
010600     05  WK-C-CANONICAL-TYPE       PIC X(20).
010700     05  WK-C-STATUS-TEXT          PIC X(20).
010800     05  WK-C-AUDIT-ACTION         PIC X(25).
010900     05  WK-C-AUDIT-ACTION-R REDEFINES WK-C-AUDIT-ACTION.
011000         10  WK-C-AUDIT-VERB       PIC X(15).
011100         10  WK-C-AUDIT-RESULT     PIC X(10).
011200     05  WK-N-WEBHOOK-ERR-TEXT     PIC X(34).
011300*        BUILT WIDE, THEN MOVED INTO THE NARROWER MASTER FIELD -
011400*        THE MOVE TRUNCATES IT TO TRNMAS-WEBHOOK-LAST-ERROR'S
011500*        WIDTH.
011600     05  FILLER                    PIC X(05).
011700
011800 01  WK-T-SEEN-EVENT-TABLE.
011900     05  WK-T-SEEN-ENTRY OCCURS 5000 TIMES
012000            INDEXED BY WK-T-SEEN-IDX.
012100         10  WK-T-SEEN-EVENT        PIC X(30).
012200         10  FILLER                 PIC X(05).
012300
012400 01  WK-T-TRNMAS-TABLE.
012500     05  WK-T-TRNMAS-ENTRY OCCURS 2000 TIMES
012600            INDEXED BY WK-T-TRNMAS-IDX.
012700         COPY TRNMAS REPLACING LEADING ==TRNMAS== BY ==WK-T==.
012800
012900 01  WK-C-REPORT-TOTALS.
013000     05  WK-C-RPT-APPROVED         PIC 9(07) COMP.
013100     05  WK-C-RPT-DECLINED         PIC 9(07) COMP.
013200     05  WK-C-RPT-ERRORS           PIC 9(07) COMP.
013300     05  WK-C-RPT-TOTAL-APPROVED   PIC S9(15)V9(4) COMP-3.
013400     05  WK-C-RPT-TOTAL-REFUNDED   PIC S9(15)V9(4) COMP-3.
013500     05  WK-C-RPT-RECS-READ        PIC 9(07) COMP.
013600     05  WK-C-RPT-MASTERS-WRITTEN  PIC 9(07) COMP.
013700     05  WK-C-RPT-AUDITS-WRITTEN   PIC 9(07) COMP.
013800     05  FILLER                    PIC X(05).
013900
014000     COPY AUDLNK.
014100     COPY MAPLNK.
014200     COPY DETLNK.
014300     COPY TOTLNK.
014400
014500 PROCEDURE DIVISION.
014600********************
014700 MAIN-MODULE.
014800     PERFORM A000-OPEN-AND-LOAD-MASTER
014900        THRU A099-OPEN-AND-LOAD-MASTER-EX.
015000     PERFORM B000-PROCESS-EVENTS THRU B099-PROCESS-EVENTS-EX
015100        UNTIL WK-N-AT-EOF.
015200     PERFORM Z000-CLOSE-AND-REPORT THRU Z099-CLOSE-AND-REPORT-EX.
015300     GOBACK.
015400
015500 A000-OPEN-AND-LOAD-MASTER.
015600     OPEN INPUT WHKEVT.
015700     IF NOT WK-C-SUCCESSFUL
015800        DISPLAY "WHKXBATC - OPEN ERROR - WHKEVT"
015900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000        GO TO Y900-ABNORMAL-TERMINATION
016100     END-IF.
016200     OPEN INPUT TRNMAS.
016300     IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "41"
016400        DISPLAY "WHKXBATC - OPEN ERROR - TRNMAS"
016500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600        GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800     OPEN OUTPUT TRNMASO.
016900     MOVE ZERO TO WK-N-TRNMAS-COUNT.
017000     MOVE ZERO TO WK-N-SEEN-COUNT.
017100     PERFORM A010-LOAD-MASTER-ENTRY THRU A019-LOAD-MASTER-ENTRY-EX
017200        UNTIL WK-N-AT-EOF.
017300     MOVE "N" TO WK-N-EOF-SW.
017400     INITIALIZE WK-C-REPORT-TOTALS.
017500 A099-OPEN-AND-LOAD-MASTER-EX.
017600     EXIT.
017700
017800 A010-LOAD-MASTER-ENTRY.
017900     READ TRNMAS INTO WK-T-TRNMAS-ENTRY(WK-N-TRNMAS-COUNT + 1)
018000        AT END
018100           MOVE "Y" TO WK-N-EOF-SW
018200     END-READ.
018300     IF NOT WK-N-AT-EOF
018400        ADD 1 TO WK-N-TRNMAS-COUNT
018500     END-IF.
018600 A019-LOAD-MASTER-ENTRY-EX.
018700     EXIT.
018800
018900 B000-PROCESS-EVENTS.
019000     READ WHKEVT
019100        AT END
019200           MOVE "Y" TO WK-N-EOF-SW
019300           GO TO B099-PROCESS-EVENTS-EX
019400     END-READ.
019500     ADD 1 TO WK-C-RPT-RECS-READ.
019600     PERFORM B050-CHECK-DUPLICATE-EVENT
019700        THRU B059-CHECK-DUPLICATE-EVENT-EX.
019800     IF WK-N-DUPLICATE
019900        MOVE "DUPLICATE" TO WK-C-STATUS-TEXT
020000        MOVE "WEBHOOK_SKIPPED" TO WK-C-AUDIT-ACTION
020100        MOVE ZERO TO DETLK-AMOUNT
020200        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
020300        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
020400        GO TO B099-PROCESS-EVENTS-EX
020500     END-IF.
020600     MOVE WHE-EVENT-TYPE-RAW TO MAPLK-RAW-EVENT-TYPE.
020700     CALL "WHKXMAP" USING MAPLNK-RECORD.
020800     MOVE MAPLK-CANONICAL-TYPE TO WK-C-CANONICAL-TYPE.
020900     PERFORM B200-FIND-TRANSACTION THRU B299-FIND-TRANSACTION-EX.
021000     IF NOT WK-N-FOUND
021100        MOVE "NO-MATCH" TO WK-C-STATUS-TEXT
021200        MOVE "WEBHOOK_LOGGED" TO WK-C-AUDIT-ACTION
021300        MOVE ZERO TO DETLK-AMOUNT
021400        PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX
021500        PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX
021600        GO TO B099-PROCESS-EVENTS-EX
021700     END-IF.
021800     EVALUATE WK-C-CANONICAL-TYPE
021900        WHEN "PAYMENT_CAPTURED"
022000           PERFORM C100-APPLY-CAPTURED THRU C199-APPLY-CAPTURED-EX
022100        WHEN "PAYMENT_VOIDED"
022200           PERFORM C200-APPLY-VOIDED THRU C299-APPLY-VOIDED-EX
022300        WHEN "FRAUD_HELD"
022400           PERFORM C300-APPLY-FRAUD-HELD THRU C399-APPLY-FRAUD-HELD-EX
022500        WHEN "FRAUD_DECLINED"
022600           PERFORM C400-APPLY-FRAUD-DECLINED
022700              THRU C499-APPLY-FRAUD-DECLINED-EX
022800        WHEN OTHER
022900           PERFORM C500-APPLY-LOGGED-ONLY THRU C599-APPLY-LOGGED-ONLY-EX
023000     END-EVALUATE.
023100 B099-PROCESS-EVENTS-EX.
023200     EXIT.
023300
023400 B050-CHECK-DUPLICATE-EVENT.
023500     MOVE "N" TO WK-N-DUP-SW.
023600     SET WK-T-SEEN-IDX TO 1.
023700     PERFORM B060-TEST-ONE-SEEN-ENTRY
023800        UNTIL WK-T-SEEN-IDX > WK-N-SEEN-COUNT OR WK-N-DUPLICATE.
023900     IF NOT WK-N-DUPLICATE
024000        ADD 1 TO WK-N-SEEN-COUNT
024100        MOVE WHE-EVENT-ID TO WK-T-SEEN-EVENT(WK-N-SEEN-COUNT)
024200     END-IF.
024300 B059-CHECK-DUPLICATE-EVENT-EX.
024400     EXIT.
024500
024600 B060-TEST-ONE-SEEN-ENTRY.
024700     IF WK-T-SEEN-EVENT(WK-T-SEEN-IDX) = WHE-EVENT-ID
024800        MOVE "Y" TO WK-N-DUP-SW
024900     ELSE
025000        SET WK-T-SEEN-IDX UP BY 1
025100     END-IF.
025200 B069-TEST-ONE-SEEN-ENTRY-EX.
025300     EXIT.
025400
025500 B200-FIND-TRANSACTION.
025600     MOVE "N" TO WK-N-FOUND-SW.
025700     MOVE 1   TO WK-N-REC-IDX.
025800     PERFORM B210-TEST-ONE-ENTRY
025900        UNTIL WK-N-REC-IDX > WK-N-TRNMAS-COUNT OR WK-N-FOUND.
026000 B299-FIND-TRANSACTION-EX.
026100     EXIT.
026200
026300 B210-TEST-ONE-ENTRY.
026400     IF WK-T-GW-TRANS-ID(WK-N-REC-IDX) = WHE-GW-TRANS-ID
026500        MOVE "Y" TO WK-N-FOUND-SW
026600     ELSE
026700        ADD 1 TO WK-N-REC-IDX
026800     END-IF.
026900 B219-TEST-ONE-ENTRY-EX.
027000     EXIT.
027100
027200 C100-APPLY-CAPTURED.
027300     IF WK-T-STATUS(WK-N-REC-IDX) = "AUTHORIZED"
027400        MOVE "CAPTURED" TO WK-T-STATUS(WK-N-REC-IDX)
027500        MOVE WK-C-RUN-TIMESTAMP TO WK-T-CAPTURED-TS(WK-N-REC-IDX)
027600        ADD 1 TO WK-C-RPT-APPROVED
027700     ELSE
027800        STRING "NOT AUTHORIZED - STATUS WAS "
027900           WK-T-STATUS(WK-N-REC-IDX) DELIMITED BY SIZE
028000           INTO WK-N-WEBHOOK-ERR-TEXT
028100        PERFORM C900-MARK-APPLY-FAILED THRU C999-MARK-APPLY-FAILED-EX
028200        GO TO C199-APPLY-CAPTURED-EX
028300     END-IF.
028400     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
028500     MOVE "WEBHOOK_APPLIED" TO WK-C-AUDIT-ACTION.
028600     MOVE ZERO TO DETLK-AMOUNT.
028700     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
028800     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
028900 C199-APPLY-CAPTURED-EX.
029000     EXIT.
029100
029200 C200-APPLY-VOIDED.
029300     IF WK-T-STATUS(WK-N-REC-IDX) NOT = "VOIDED"
029400        MOVE "VOIDED" TO WK-T-STATUS(WK-N-REC-IDX)
029500        MOVE WK-C-RUN-TIMESTAMP TO WK-T-VOIDED-TS(WK-N-REC-IDX)
029600        ADD 1 TO WK-C-RPT-APPROVED
029700     ELSE
029800        STRING "NOT VOIDABLE - STATUS WAS "
029900           WK-T-STATUS(WK-N-REC-IDX) DELIMITED BY SIZE
030000           INTO WK-N-WEBHOOK-ERR-TEXT
030100        PERFORM C900-MARK-APPLY-FAILED THRU C999-MARK-APPLY-FAILED-EX
030200        GO TO C299-APPLY-VOIDED-EX
030300     END-IF.
030400     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
030500     MOVE "WEBHOOK_APPLIED" TO WK-C-AUDIT-ACTION.
030600     MOVE ZERO TO DETLK-AMOUNT.
030700     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
030800     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
030900 C299-APPLY-VOIDED-EX.
031000     EXIT.
031100
031200 C300-APPLY-FRAUD-HELD.
031300     MOVE "PENDING-REVIEW" TO WK-T-STATUS(WK-N-REC-IDX).
031400     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
031500     MOVE "WEBHOOK_APPLIED" TO WK-C-AUDIT-ACTION.
031600     ADD 1 TO WK-C-RPT-APPROVED.
031700     MOVE ZERO TO DETLK-AMOUNT.
031800     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
031900     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
032000 C399-APPLY-FRAUD-HELD-EX.
032100     EXIT.
032200
032300 C400-APPLY-FRAUD-DECLINED.
032400     MOVE "FAILED" TO WK-T-STATUS(WK-N-REC-IDX).
032500     MOVE "FRAUD_DECLINED" TO WK-T-ERROR-CODE(WK-N-REC-IDX).
032600     MOVE WK-C-RUN-TIMESTAMP TO WK-T-FAILED-TS(WK-N-REC-IDX).
032700     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
032800     MOVE "WEBHOOK_APPLIED" TO WK-C-AUDIT-ACTION.
032900     ADD 1 TO WK-C-RPT-DECLINED.
033000     MOVE ZERO TO DETLK-AMOUNT.
033100     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
033200     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
033300 C499-APPLY-FRAUD-DECLINED-EX.
033400     EXIT.
033500
033600 C500-APPLY-LOGGED-ONLY.
033700     MOVE WK-T-STATUS(WK-N-REC-IDX) TO WK-C-STATUS-TEXT.
033800     MOVE "WEBHOOK_LOGGED" TO WK-C-AUDIT-ACTION.
033900     MOVE ZERO TO DETLK-AMOUNT.
034000     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
034100     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
034200 C599-APPLY-LOGGED-ONLY-EX.
034300     EXIT.
034400
034500 D000-WRITE-AUDIT.
034600     MOVE "WEBHOOK" TO AUDLK-ENTITY-TYPE.
034700     MOVE WHE-EVENT-ID(1:12) TO AUDLK-ENTITY-ID.
034800     MOVE WK-C-AUDIT-ACTION TO AUDLK-ACTION.
034900     MOVE WK-C-STATUS-TEXT TO AUDLK-STATUS-TEXT.
035000     MOVE SPACES TO AUDLK-ERROR-MSG.
035100     MOVE SPACES TO AUDLK-CORRELATION-ID.
035200     MOVE WK-C-RUN-TIMESTAMP TO AUDLK-RUN-TIMESTAMP.
035300     CALL "AUDXLOGR" USING AUDLNK-RECORD.
035400     ADD 1 TO WK-C-RPT-AUDITS-WRITTEN.
035500 D099-WRITE-AUDIT-EX.
035600     EXIT.
035700
035800 D100-WRITE-DETAIL-LINE.
035900     SET DETLK-SECTION-WEBHOOK TO TRUE.
036000     MOVE WK-C-CANONICAL-TYPE TO DETLK-ACTION.
036100     MOVE WHE-EVENT-ID(1:12) TO DETLK-ENTITY-ID.
036200     MOVE WK-C-STATUS-TEXT TO DETLK-STATUS-OUTCOME.
036300     MOVE SPACES TO DETLK-ERROR-CODE.
036400     CALL "RPTXDETL" USING DETLNK-RECORD.
036500 D199-WRITE-DETAIL-LINE-EX.
036600     EXIT.
036700
036800 C900-MARK-APPLY-FAILED.
036900*    CR5895 - INCREMENT THE EVENT'S ATTEMPT COUNTER AND STORE THE
037000*    ERROR WITHOUT MARKING THE TRANSACTION PROCESSED - THE
037100*    CALLER ALREADY BUILT WK-N-WEBHOOK-ERR-TEXT AND SKIPS THE
037200*    NORMAL SUCCESS-PATH STATUS/AUDIT-ACTION ASSIGNMENT.
037300     ADD 1 TO WK-T-WEBHOOK-ATTEMPTS(WK-N-REC-IDX).
037400     MOVE WK-N-WEBHOOK-ERR-TEXT
037500        TO WK-T-WEBHOOK-LAST-ERROR(WK-N-REC-IDX).
037600     MOVE "APPLY-FAILED" TO WK-C-STATUS-TEXT.
037700     MOVE "WEBHOOK_APPLY_FAILED" TO WK-C-AUDIT-ACTION.
037800     ADD 1 TO WK-C-RPT-ERRORS.
037900     MOVE ZERO TO DETLK-AMOUNT.
038000     PERFORM D000-WRITE-AUDIT THRU D099-WRITE-AUDIT-EX.
038100     PERFORM D100-WRITE-DETAIL-LINE THRU D199-WRITE-DETAIL-LINE-EX.
038200 C999-MARK-APPLY-FAILED-EX.
038300     EXIT.
038400
038500 Y900-ABNORMAL-TERMINATION.
038600     DISPLAY "WHKXBATC - ABNORMAL TERMINATION".
038700     SET UPSI-SWITCH-0 TO ON.
038800     GOBACK.
038900
039000 Z000-CLOSE-AND-REPORT.
039100     MOVE 1 TO WK-N-REC-IDX.
039200     PERFORM Z010-WRITE-ONE-MASTER-ENTRY
039300        UNTIL WK-N-REC-IDX > WK-N-TRNMAS-COUNT.
039400     SET TOTLK-SECTION-WEBHOOK TO TRUE.
039500     MOVE WK-C-RPT-APPROVED         TO TOTLK-COUNT-APPROVED.
039600     MOVE WK-C-RPT-DECLINED         TO TOTLK-COUNT-DECLINED.
039700     MOVE WK-C-RPT-ERRORS           TO TOTLK-COUNT-ERRORS.
039800     MOVE WK-C-RPT-TOTAL-APPROVED    TO TOTLK-TOTAL-APPROVED-AMT.
039900     MOVE WK-C-RPT-TOTAL-REFUNDED    TO TOTLK-TOTAL-REFUNDED-AMT.
040000     MOVE WK-C-RPT-RECS-READ         TO TOTLK-RECORDS-READ.
040100     MOVE WK-C-RPT-MASTERS-WRITTEN   TO TOTLK-MASTERS-WRITTEN.
040200     MOVE WK-C-RPT-AUDITS-WRITTEN    TO TOTLK-AUDITS-WRITTEN.
040300     CALL "RPTXTOTL" USING TOTLNK-RECORD.
040400     CLOSE WHKEVT TRNMAS TRNMASO.
040500 Z099-CLOSE-AND-REPORT-EX.
040600     EXIT.
040700
040800 Z010-WRITE-ONE-MASTER-ENTRY.
040900     WRITE TRNMASO-RECORD FROM WK-T-TRNMAS-ENTRY(WK-N-REC-IDX).
041000     ADD 1 TO WK-C-RPT-MASTERS-WRITTEN.
041100     ADD 1 TO WK-N-REC-IDX.
041200 Z019-WRITE-ONE-MASTER-ENTRY-EX.
041300     EXIT.
