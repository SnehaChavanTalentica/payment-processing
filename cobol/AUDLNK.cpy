000100* AUDLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO AUDXLOGR.  CALLER FILLS AUDLK-INPUT
000400* GROUP, AUDXLOGR WRITES THE AUDIT-LOG RECORD AND ALWAYS RETURNS
000500* AUDLK-RETURN-CODE.
000600*----------------------------------------------------------------*
000700* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000800*   INITIAL VERSION.
000900*----------------------------------------------------------------*
001000 01  AUDLNK-RECORD.
001100     05  AUDLK-INPUT.
001200         10  AUDLK-ENTITY-TYPE         PIC X(12).
001300         10  AUDLK-ENTITY-ID           PIC X(12).
001400         10  AUDLK-ACTION              PIC X(25).
001500         10  AUDLK-STATUS-TEXT         PIC X(20).
001600*            AUDXLOGR SETS SUCCESS = N WHEN THIS CONTAINS "FAILED"
001700         10  AUDLK-ERROR-MSG           PIC X(50).
001800         10  AUDLK-CORRELATION-ID      PIC X(20).
001900         10  AUDLK-RUN-TIMESTAMP       PIC 9(14).
002000     05  AUDLK-RETURN-CODE             PIC S9(03) COMP-3.
002100         88  AUDLK-RC-OK                       VALUE ZERO.
002200         88  AUDLK-RC-WRITE-ERROR              VALUE 8.
002300     05  FILLER                        PIC X(10).
