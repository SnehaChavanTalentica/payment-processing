000100* TOTLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO RPTXTOTL AT RUN CLOSE.  CALLER SUPPLIES
000400* THE COUNTERS IT ACCUMULATED; RPTXTOTL PRINTS THE PER-ACTION AND
000500* GRAND-TOTAL LINES, MIRRORING THE OLD RUN-CLOSE HOUSEKEEPING
000600* (SQL SUMMARY CALLS REPLACED BY PLAIN ACCUMULATORS).
000700*----------------------------------------------------------------*
000800* CR5610 - PATCHEN - 11/02/2022 - SETL PHASE 4                      CR5610
000900*   INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 01  TOTLNK-RECORD.
001200     05  TOTLK-SECTION-SW                PIC X(01).
001300         88  TOTLK-SECTION-PAYMENT                VALUE "P".
001400         88  TOTLK-SECTION-SUBSCRIPTION            VALUE "S".
001500         88  TOTLK-SECTION-WEBHOOK                 VALUE "W".
001600     05  TOTLK-COUNT-APPROVED             PIC 9(07) COMP.
001700     05  TOTLK-COUNT-DECLINED             PIC 9(07) COMP.
001800     05  TOTLK-COUNT-ERRORS               PIC 9(07) COMP.
001900     05  TOTLK-TOTAL-APPROVED-AMT         PIC S9(15)V9(4) COMP-3.
002000     05  TOTLK-TOTAL-REFUNDED-AMT         PIC S9(15)V9(4) COMP-3.
002100     05  TOTLK-RECORDS-READ               PIC 9(07) COMP.
002200     05  TOTLK-MASTERS-WRITTEN            PIC 9(07) COMP.
002300     05  TOTLK-AUDITS-WRITTEN             PIC 9(07) COMP.
002400     05  FILLER                           PIC X(10).
