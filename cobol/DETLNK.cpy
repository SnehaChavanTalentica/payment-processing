000100* DETLNK.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD PASSED TO RPTXDETL.  CALLER BUILDS ONE DETAIL
000400* LINE'S WORTH OF FIELDS; RPTXDETL EDITS THE AMOUNT AND WRITES
000500* THE SETTLEMENT-REPORT LINE.
000600*----------------------------------------------------------------*
000700* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000800*   INITIAL VERSION - REPLACES THE OLD SINGLE-DB-READ LINKAGE
000900*   WITH A REPORT DETAIL-LINE LINKAGE.
001000*----------------------------------------------------------------*
001100 01  DETLNK-RECORD.
001200     05  DETLK-SECTION-SW                PIC X(01).
001300         88  DETLK-SECTION-PAYMENT               VALUE "P".
001400         88  DETLK-SECTION-SUBSCRIPTION           VALUE "S".
001500         88  DETLK-SECTION-WEBHOOK                VALUE "W".
001600     05  DETLK-ACTION                    PIC X(10).
001700     05  DETLK-ENTITY-ID                 PIC X(12).
001800     05  DETLK-STATUS-OUTCOME             PIC X(20).
001900     05  DETLK-AMOUNT                    PIC S9(15)V9(4) COMP-3.
002000     05  DETLK-ERROR-CODE                PIC X(10).
002100     05  FILLER                          PIC X(10).
