000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WHKXMAP.
000300 AUTHOR. O YUEN.
000400 INSTALLATION. CARD SETTLEMENT - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03 MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - SETL CARDHOLDER DATA - RESTRICTED.
000800*----------------------------------------------------------------*
000900* DESCRIPTION : WEBHOOK EVENT-TYPE MAPPER.
001000*   CALLED FROM WHKXBATC TO TURN A RAW GATEWAY EVENT-TYPE STRING
001100*   INTO ONE OF THE CANONICAL EVENT TYPES THE POSTER DRIVER
001200*   KNOWS HOW TO APPLY.  THE RAW STRING CARRIES A GATEWAY-CHOSEN
001300*   PREFIX OF VARYING LENGTH AHEAD OF THE MEANINGFUL SUFFIX, SO
001400*   THE MATCH IS MADE AGAINST THE TRAILING CHARACTERS OF THE
001500*   FIELD, LONGEST/MOST-SPECIFIC SUFFIX FIRST.  ANY RAW TYPE NOT
001600*   IN THE TABLE COMES BACK UNKNOWN AND IS MERELY LOGGED.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* ORIG   - OYUEN     - 03/03/1994 - APPLICATION PARAMETER LOOKUP      ORIG
002100*   INITIAL VERSION - LOOKED UP APPLICATION-LEVEL PARAMETER CODES
002200*   FOR THE OVERNIGHT POSTING SUITE.
002300* Y2K019 - TMPSRK    - 04/10/1998 - Y2K REMEDIATION                 Y2K019
002400*   NO DATE FIELDS IN THIS ROUTINE. REVIEWED AND CLOSED, NO CHANGE.
002500* CR5512 - PATCHEN   - 02/11/2021 - SETL PHASE 4                    CR5512
002600*   REPURPOSED AS THE WEBHOOK RAW-TO-CANONICAL EVENT-TYPE MAPPER.
002700*   OLD APPLICATION-PARAMETER TABLE REMOVED; GATEWAY EVENT-TYPE
002800*   SUFFIX TABLE ADDED.
002900* CR5613 - PATCHEN   - 14/02/2022 - SETL PHASE 4                    CR5613
003000*   MATCH ON TRAILING CHARACTERS RATHER THAN A FIXED COLUMN - THE
003100*   GATEWAY'S PREFIX LENGTH TURNED OUT NOT TO BE CONSTANT.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003900        UPSI-0 IS UPSI-SWITCH-0.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300***********************
004400 01  WK-C-COMMON.
004500     COPY PYMCMWS.
004600
004700 01  WK-N-EVENT-TYPE-TABLE.
004800*    RAW GATEWAY EVENT-TYPE SUFFIX TO CANONICAL-TYPE TABLE, MOST
004900*    SPECIFIC SUFFIX FIRST SO "AUTHCAPTURE.CREATED" IS NOT CAUGHT
005000*    BY THE SHORTER "CAPTURE.CREATED" ENTRY.
005100     05  WK-N-EVT-ENTRY OCCURS 8 TIMES INDEXED BY WK-N-EVT-IDX.
005200         10  WK-N-EVT-SUFFIX          PIC X(22).
005300         10  WK-N-EVT-SUFFIX-R REDEFINES WK-N-EVT-SUFFIX.
005400             15  WK-N-EVT-SUFFIX-SHORT PIC X(12).
005500             15  FILLER                PIC X(10).
005600         10  WK-N-EVT-SUFFIX-LEN       PIC 9(02) COMP.
005700         10  WK-N-EVT-CANONICAL        PIC X(20).
005800         10  WK-N-EVT-CANONICAL-R REDEFINES WK-N-EVT-CANONICAL.
005900             15  WK-N-EVT-CANONICAL-VERB PIC X(07).
006000             15  FILLER                PIC X(13).
006100         10  FILLER                    PIC X(06).
006200
006300 01  WK-N-WORK-AREA.
006400     05  WK-N-LOAD-IDX                PIC 9(02) COMP.
006500     05  WK-N-SCAN-IDX                PIC 9(02) COMP.
006600     05  WK-N-RAW-LENGTH              PIC 9(02) COMP.
006700     05  WK-N-MATCH-START             PIC 9(02) COMP.
006800     05  WK-N-FOUND-SW                PIC X(01) VALUE "N".
006900         88  WK-N-FOUND-MATCH                  VALUE "Y".
007000     05  FILLER                       PIC X(05).
007100
007200 LINKAGE SECTION.
007300****************
007400     COPY MAPLNK.
007500
007600 PROCEDURE DIVISION USING MAPLNK-RECORD.
007700****************************************
007800 MAIN-MODULE.
007900     PERFORM A100-LOAD-EVENT-TABLE
008000        THRU A199-LOAD-EVENT-TABLE-EX.
008100     PERFORM A200-FIND-RAW-LENGTH
008200        THRU A299-FIND-RAW-LENGTH-EX.
008300     PERFORM A300-LOOKUP-RAW-EVENT-TYPE
008400        THRU A399-LOOKUP-RAW-EVENT-TYPE-EX.
008500     GOBACK.
008600
008700 A100-LOAD-EVENT-TABLE.
008800     MOVE "AUTHCAPTURE.CREATED"   TO WK-N-EVT-SUFFIX(1).
008900     MOVE 19                      TO WK-N-EVT-SUFFIX-LEN(1).
009000     MOVE "PAYMENT_CREATED"       TO WK-N-EVT-CANONICAL(1).
009100     MOVE "AUTHORIZATION.CREATED" TO WK-N-EVT-SUFFIX(2).
009200     MOVE 21                      TO WK-N-EVT-SUFFIX-LEN(2).
009300     MOVE "PAYMENT_AUTHORIZED"    TO WK-N-EVT-CANONICAL(2).
009400     MOVE "CAPTURE.CREATED"       TO WK-N-EVT-SUFFIX(3).
009500     MOVE 15                      TO WK-N-EVT-SUFFIX-LEN(3).
009600     MOVE "PAYMENT_CAPTURED"      TO WK-N-EVT-CANONICAL(3).
009700     MOVE "REFUND.CREATED"        TO WK-N-EVT-SUFFIX(4).
009800     MOVE 14                      TO WK-N-EVT-SUFFIX-LEN(4).
009900     MOVE "REFUND_CREATED"        TO WK-N-EVT-CANONICAL(4).
010000     MOVE "VOID.CREATED"          TO WK-N-EVT-SUFFIX(5).
010100     MOVE 12                      TO WK-N-EVT-SUFFIX-LEN(5).
010200     MOVE "PAYMENT_VOIDED"        TO WK-N-EVT-CANONICAL(5).
010300     MOVE "FRAUD.HELD"            TO WK-N-EVT-SUFFIX(6).
010400     MOVE 10                      TO WK-N-EVT-SUFFIX-LEN(6).
010500     MOVE "FRAUD_HELD"            TO WK-N-EVT-CANONICAL(6).
010600     MOVE "FRAUD.APPROVED"        TO WK-N-EVT-SUFFIX(7).
010700     MOVE 14                      TO WK-N-EVT-SUFFIX-LEN(7).
010800     MOVE "FRAUD_APPROVED"        TO WK-N-EVT-CANONICAL(7).
010900     MOVE "FRAUD.DECLINED"        TO WK-N-EVT-SUFFIX(8).
011000     MOVE 14                      TO WK-N-EVT-SUFFIX-LEN(8).
011100     MOVE "FRAUD_DECLINED"        TO WK-N-EVT-CANONICAL(8).
011200 A199-LOAD-EVENT-TABLE-EX.
011300     EXIT.
011400
011500 A200-FIND-RAW-LENGTH.
011600*    BACK UP FROM THE END OF THE RAW EVENT-TYPE FIELD UNTIL A
011700*    NON-BLANK CHARACTER IS FOUND.
011800     MOVE 50 TO WK-N-RAW-LENGTH.
011900     PERFORM B100-BACK-UP-ONE-POSITION
012000        UNTIL WK-N-RAW-LENGTH = 0
012100           OR MAPLK-RAW-EVENT-TYPE(WK-N-RAW-LENGTH:1) NOT = SPACE.
012200 A299-FIND-RAW-LENGTH-EX.
012300     EXIT.
012400
012500 B100-BACK-UP-ONE-POSITION.
012600     SUBTRACT 1 FROM WK-N-RAW-LENGTH.
012700 B199-BACK-UP-ONE-POSITION-EX.
012800     EXIT.
012900
013000 A300-LOOKUP-RAW-EVENT-TYPE.
013100     MOVE "N" TO WK-N-FOUND-SW.
013200     MOVE 1   TO WK-N-SCAN-IDX.
013300     PERFORM C100-TEST-ONE-ENTRY
013400        THRU C199-TEST-ONE-ENTRY-EX
013500        UNTIL WK-N-SCAN-IDX > 8 OR WK-N-FOUND-MATCH.
013600     IF WK-N-FOUND-MATCH
013700        MOVE WK-N-EVT-CANONICAL(WK-N-SCAN-IDX)
013800                             TO MAPLK-CANONICAL-TYPE
013900     ELSE
014000        MOVE "UNKNOWN" TO MAPLK-CANONICAL-TYPE
014100     END-IF.
014200 A399-LOOKUP-RAW-EVENT-TYPE-EX.
014300     EXIT.
014400
014500 C100-TEST-ONE-ENTRY.
014600     IF WK-N-RAW-LENGTH < WK-N-EVT-SUFFIX-LEN(WK-N-SCAN-IDX)
014700        ADD 1 TO WK-N-SCAN-IDX
014800     ELSE
014900        COMPUTE WK-N-MATCH-START =
015000           WK-N-RAW-LENGTH - WK-N-EVT-SUFFIX-LEN(WK-N-SCAN-IDX) + 1
015100        IF MAPLK-RAW-EVENT-TYPE
015200              (WK-N-MATCH-START:WK-N-EVT-SUFFIX-LEN(WK-N-SCAN-IDX))
015300           = WK-N-EVT-SUFFIX(WK-N-SCAN-IDX)
015400                (1:WK-N-EVT-SUFFIX-LEN(WK-N-SCAN-IDX))
015500           MOVE "Y" TO WK-N-FOUND-SW
015600        ELSE
015700           ADD 1 TO WK-N-SCAN-IDX
015800        END-IF
015900     END-IF.
016000 C199-TEST-ONE-ENTRY-EX.
016100     EXIT.
