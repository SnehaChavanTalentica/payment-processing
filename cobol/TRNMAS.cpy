000100* TRNMAS.cpybk
000200* I-O FORMAT: TRNMASR  FROM FILE TRNMAS  OF LIBRARY SETLLIB
000300*----------------------------------------------------------------*
000400* TRANSACTION MASTER - ONE ROW PER CARD TRANSACTION (PURCHASE,
000500* AUTHORIZE, CAPTURE-DERIVED, VOID-DERIVED, OR REFUND CHILD ROW).
000600* WRITTEN/REWRITTEN BY PYMXBATC AND APPLIED AGAINST BY WHKXBATC.
000700*----------------------------------------------------------------*
000800* CR4401 - RHOWE   - 14/03/2019 - SETL PHASE 1                      CR4401
000900*   INITIAL VERSION - REPLACES THE OLD WIRE-TRANSFER POSTING
001000*   SHAPE WITH THE CARD-TRANSACTION LAYOUT FOR THE SETTLEMENT
001100*   REWRITE.
001200* CR4777 - PATCHEN - 30/08/2020 - SETL PHASE 2                      CR4777
001300*   ADD TRNMAS-PARENT-TXN-ID FOR REFUND CHILD ROWS.
001400* CR5210 - OYUEN   - 19/06/2022 - SETL PHASE 3                      CR5210
001500*   ADD TRNMAS-GW-AUTH-CODE, WIDEN ERROR MSG TO 50.
001600* CR5895 - OYUEN   - 15/09/2023 - SETL PHASE 5                      CR5895
001700*   ADD TRNMAS-WEBHOOK-ATTEMPTS AND TRNMAS-WEBHOOK-LAST-ERROR SO
001800*   WHKXBATC CAN COUNT AND RECORD A FAILED APPLY WITHOUT MARKING
001900*   THE EVENT PROCESSED.
002000*----------------------------------------------------------------*
002100 01  TRNMAS-RECORD.
002200     05  TRNMAS-TXN-ID                PIC X(12).
002300*        TRANSACTION KEY - SEQUENTIAL NUMERIC ASSIGNED
002400     05  TRNMAS-ORDER-ID               PIC X(20).
002500     05  TRNMAS-CUSTOMER-ID            PIC X(20).
002600     05  TRNMAS-CUSTOMER-EMAIL         PIC X(40).
002700     05  TRNMAS-TYPE                   PIC X(10).
002800*        PURCHASE / AUTHORIZE / REFUND
002900     05  TRNMAS-STATUS                 PIC X(20).
003000     05  TRNMAS-STATUS-R REDEFINES TRNMAS-STATUS.
003100         10  TRNMAS-STATUS-IND         PIC X(01).
003200             88  TRNMAS-ST-FAILED             VALUE "F".
003300             88  TRNMAS-ST-OK                 VALUE "G".
003400         10  FILLER                    PIC X(19).
003500     05  TRNMAS-AMOUNT                 PIC S9(15)V9(4) COMP-3.
003600*        ORIGINAL REQUESTED AMOUNT
003700     05  TRNMAS-CURRENCY               PIC X(03).
003800     05  TRNMAS-AUTH-AMOUNT            PIC S9(15)V9(4) COMP-3.
003900     05  TRNMAS-CAPT-AMOUNT            PIC S9(15)V9(4) COMP-3.
004000     05  TRNMAS-RFND-AMOUNT            PIC S9(15)V9(4) COMP-3.
004100*        CUMULATIVE REFUNDED AMOUNT - STARTS ZERO
004200     05  TRNMAS-GW-TRANS-ID            PIC X(20).
004300     05  TRNMAS-GW-AUTH-CODE           PIC X(10).
004400     05  TRNMAS-CARD-LAST4             PIC X(04).
004500     05  TRNMAS-CARD-BRAND             PIC X(10).
004600     05  TRNMAS-CARD-EXP-MONTH         PIC X(02).
004700     05  TRNMAS-CARD-EXP-YEAR          PIC X(04).
004800     05  TRNMAS-CARD-EXP-R REDEFINES
004900         TRNMAS-CARD-EXP-MONTH.
005000         10  TRNMAS-CARD-EXP-PACKED    PIC X(06).
005100     05  TRNMAS-PARENT-TXN-ID          PIC X(12).
005200*        ORIGINAL TRANSACTION FOR REFUND ROWS
005300     05  TRNMAS-IDEMPOTENCY-KEY        PIC X(30).
005400     05  TRNMAS-CORRELATION-ID         PIC X(20).
005500     05  TRNMAS-ERROR-CODE             PIC X(10).
005600     05  TRNMAS-ERROR-MSG              PIC X(50).
005700     05  TRNMAS-DESCRIPTION            PIC X(50).
005800     05  TRNMAS-AUTHORIZED-TS          PIC 9(14).
005900     05  TRNMAS-CAPTURED-TS            PIC 9(14).
006000     05  TRNMAS-VOIDED-TS              PIC 9(14).
006100     05  TRNMAS-REFUNDED-TS            PIC 9(14).
006200     05  TRNMAS-FAILED-TS              PIC 9(14).
006300     05  TRNMAS-LIFECYCLE-TBL REDEFINES
006400         TRNMAS-AUTHORIZED-TS.
006500         10  TRNMAS-TS-ENTRY           PIC 9(14)
006600                                        OCCURS 5 TIMES.
006700     05  TRNMAS-BILL-FIRST-NAME        PIC X(20).
006800     05  TRNMAS-BILL-LAST-NAME         PIC X(20).
006900     05  TRNMAS-BILL-CITY              PIC X(20).
007000     05  TRNMAS-BILL-STATE             PIC X(02).
007100     05  TRNMAS-BILL-ZIP               PIC X(10).
007200     05  TRNMAS-BILL-COUNTRY           PIC X(03).
007300     05  TRNMAS-BILL-ADDRESS           PIC X(25).
007400     05  TRNMAS-WEBHOOK-ATTEMPTS       PIC 9(03).
007500*        COUNT OF WEBHOOK APPLY ATTEMPTS THAT DID NOT RESULT IN
007600*        A STATE CHANGE - SEE WHKXBATC C900-MARK-APPLY-FAILED
007700     05  TRNMAS-WEBHOOK-LAST-ERROR     PIC X(20).
007800*        TRUNCATED TO THIS WIDTH - NOT THE SAME FIELD AS
007900*        TRNMAS-ERROR-MSG, WHICH HOLDS THE GATEWAY-SIDE MESSAGE
008000     05  FILLER                        PIC X(17).
